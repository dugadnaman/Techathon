000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEIMAIN.
000300 AUTHOR. D PELLETIER.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/96.
000600 DATE-COMPILED. 03/11/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM RUNS THE SENIOR ENVIRONMENTAL SAFETY INDEX
001000*  RULE ENGINE AGAINST A FILE OF ENVIRONMENTAL OBSERVATIONS.
001100*  FOR EACH OBSERVATION IT SCORES SIX RISK FACTORS (AIR
001200*  QUALITY, THERMAL COMFORT, HUMIDITY, UV EXPOSURE, FLOOD,
001300*  NOISE), AGGREGATES THEM INTO THE OVERALL SAFETY INDEX,
001400*  RAISES ALERTS/ADVISORIES FOR ELEVATED FACTORS, SCORES DATA
001500*  CONFIDENCE AND FRESHNESS, WRITES ONE ASSESSMENT RECORD AND
001600*  ONE REPORT DETAIL LINE PER OBSERVATION, AND ACCUMULATES
001700*  CONTROL TOTALS.
001800*
001900*  MODIFICATION LOG:
002000*  03/11/96  RMT  ORIGINAL - AIR QUALITY AND THERMAL FACTORS
002100*                 ONLY, NO CONTROL TOTALS
002200*  08/02/97  RMT  ADDED HUMIDITY, UV, FLOOD, NOISE FACTORS AND
002300*                 THE SAFETY INDEX AGGREGATION (REQUEST 97-114)
002400*  05/19/98  DKP  ADDED DATA CONFIDENCE/FRESHNESS SCORING AND
002500*                 THE ALERT/ADVISORY GENERATOR (REQUEST 98-041)
002600*  09/02/98  DKP  ADDED TOP-2-RISK SELECTION AND TIME-OF-DAY
002700*                 ADVICE LINE ON THE REPORT (REQUEST 98-077)
002800*  01/06/99  DKP  Y2K - CONFIRMED OBS-DATE IS FULL 4-DIGIT CCYY
002900*                 THROUGHOUT, NO 2-DIGIT YEAR LOGIC IN THIS PGM
003000*  11/14/01  LWM  WIDENED LOCATION COLUMN ON REPORT, REBUILT
003100*                 CONTROL TOTAL BLOCK TO MATCH (REQUEST 01-276)
003200*  04/09/07  JGS  ADDED UPSI-0 DIAGNOSTIC SWITCH TO DRIVE THE
003300*                 AQI ROUND-TRIP CROSS-CHECK (REQUEST 07-019)
003400*  03/21/02  LWM  ADDED FIXED-TEMPLATE REASON/RECOMMENDATION
003500*                 TEXT PER FACTOR, THE SUMMARY SENTENCE, AND
003600*                 THE RULE 7 RECOMMENDATION LIST ON THE
003700*                 ASSESSMENT RECORD; FILLED IN THE ALERT
003800*                 MESSAGE/ACTION COLUMNS THAT HAD BEEN SITTING
003900*                 UNUSED (REQUEST 02-033)
004000*  08/02/02  LWM  SUM-OVERALL-SCORE IS NOW COMP-3 LIKE THE
004100*                 MONEY TOTALS ON THE OTHER BATCH RUNS IN THIS
004200*                 SHOP - IT WAS LEFT DISPLAY BY OVERSIGHT WHEN
004300*                 THE CONTROL TOTAL BLOCK WAS REBUILT IN 01-276.
004400*                 295-FRESHNESS NOW TREATS A MISSING TIMESTAMP
004500*                 AS STALE/AGE 999 INSTEAD OF SILENTLY READING
004600*                 THE AGE FIELD AS ZERO (REQUEST 02-058)
004700*  08/09/02  LWM  400-BUILD-ASSESSMENT-REC AND 420-PRINT-DETAIL
004800*                 NOW ROUND THE 4-DECIMAL WORKING SCORES GOING
004900*                 OUT TO THE 1-DECIMAL OUTPUT FIELDS INSTEAD OF
005000*                 LETTING THE MOVE TRUNCATE.  WS-AQI-FROM-PM25/
005100*                 PM10/FINAL ARE WHOLE NUMBERS NOW SO THE
005200*                 ROUNDED CLAUSE ON THEIR COMPUTE LANDS ON A
005300*                 WHOLE AQI POINT.  218-AQI-INVERSE-CHECK NOW
005400*                 RUNS EVERY RECORD (NOT JUST UNDER UPSI-0),
005500*                 COVERS THE FULL SEVEN BANDS FOR BOTH PM2.5
005600*                 AND PM10, AND LANDS ON ASS-AQI-PM25-INV/
005700*                 ASS-AQI-PM10-INV INSTEAD OF STOPPING AT A
005800*                 CONSOLE DISPLAY (REQUEST 02-064)
005900***************************************************************
006000 
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STATUS IS WS-DIAG-MODE-ON
006800            OFF STATUS IS WS-DIAG-MODE-OFF
006900     CLASS WS-ALPHA-LOC-CLASS IS "A" THRU "Z", SPACE.
007000 
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT FE-OBS
007400         ASSIGN TO OBSIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS IFCODE.
007700 
007800     SELECT FS-ASSESS
007900         ASSIGN TO ASSESSOUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS OFCODE.
008200 
008300     SELECT FR-RPT
008400         ASSIGN TO SEIRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS RFCODE.
008700 
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  FE-OBS
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 100 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS FE-OBS-REC.
009600 01  FE-OBS-REC                  PIC X(100).
009700 
009800 FD  FS-ASSESS
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 200 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS FS-ASSESS-REC.
010400 01  FS-ASSESS-REC                PIC X(200).
010500 
010600 FD  FR-RPT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 132 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS FR-RPT-REC.
011200 01  FR-RPT-REC                   PIC X(132).
011300 
011400 WORKING-STORAGE SECTION.
011500 
011600 01  FILE-STATUS-CODES.
011700     05  IFCODE                  PIC X(02).
011800         88  OBS-CODE-READ               VALUE SPACES.
011900         88  OBS-NO-MORE-DATA            VALUE "10".
012000     05  OFCODE                  PIC X(02).
012100         88  ASSESS-CODE-WRITE           VALUE SPACES.
012200     05  RFCODE                  PIC X(02).
012300         88  RPT-CODE-WRITE              VALUE SPACES.
012400 
012500 77  REPORT-MAX-LINES            PIC 9(02) VALUE 56.
012600 77  MORE-RECORDS-SW             PIC X(01) VALUE SPACE.
012700     88  NO-MORE-RECORDS                  VALUE 'N'.
012800 
012900     COPY OBSREC.
013000     COPY ASSESS.
013100     COPY RISKWRK.
013200 
013300* WS-CUR-DATE-RAW-PARTS REDEFINES THE SYSTEM DATE ACCEPTED AS
013400* YYMMDD SO THE TWO-DIGIT YEAR CAN BE CENTURY-WINDOWED INTO
013500* WS-CUR-YEAR FOR THE REPORT HEADING (REQUEST 99-006 Y2K FIX).
013600 01  WS-CURRENT-DATE-FIELDS.
013700     05  WS-CUR-DATE-RAW         PIC 9(06).
013800     05  WS-CUR-DATE-RAW-PARTS REDEFINES WS-CUR-DATE-RAW.
013900         10  WS-CUR-YY-RAW       PIC 9(02).
014000         10  WS-CUR-MM-RAW       PIC 9(02).
014100         10  WS-CUR-DD-RAW       PIC 9(02).
014200     05  WS-CUR-CENTURY          PIC 9(02).
014300     05  WS-CUR-YEAR             PIC 9(04).
014400     05  WS-CUR-MONTH            PIC 9(02).
014500     05  WS-CUR-DAY              PIC 9(02).
014600 01  WS-OBS-DATE-BY-PART REDEFINES WS-CURRENT-DATE-FIELDS.
014700     05  FILLER                  PIC X(18).
014800 
014900 01  WS-ACTIVITY-MULT-AIR.
015000     05  AM-REST                 PIC 9V99 VALUE 0.60.
015100     05  AM-WALKING              PIC 9V99 VALUE 1.00.
015200     05  AM-COMMUTE               PIC 9V99 VALUE 0.80.
015300     05  AM-OUTDOOR-WORK          PIC 9V99 VALUE 1.30.
015400     05  AM-EXERCISE              PIC 9V99 VALUE 1.50.
015500     05  AM-DEFAULT               PIC 9V99 VALUE 1.00.
015600 
015700 01  WS-ACTIVITY-HEAT-ADD.
015800     05  HA-REST                 PIC 9V9 VALUE 0.
015900     05  HA-WALKING              PIC 9V9 VALUE 2.
016000     05  HA-COMMUTE               PIC 9V9 VALUE 1.
016100     05  HA-OUTDOOR-WORK          PIC 9V9 VALUE 4.
016200     05  HA-EXERCISE              PIC 9V9 VALUE 5.
016300     05  HA-DEFAULT               PIC 9V9 VALUE 0.
016400 
016500 01  WS-ACTIVITY-UV-EXPOSURE.
016600     05  UE-REST                 PIC 9V9 VALUE 0.3.
016700     05  UE-COMMUTE               PIC 9V9 VALUE 0.6.
016800     05  UE-WALKING               PIC 9V9 VALUE 1.0.
016900     05  UE-OUTDOOR-WORK          PIC 9V9 VALUE 1.4.
017000     05  UE-EXERCISE              PIC 9V9 VALUE 1.2.
017100     05  UE-DEFAULT               PIC 9V9 VALUE 1.0.
017200 
017300 01  WS-COMFORT-ZONE.
017400     05  CZ-LOW                  PIC S9(03)V9(01).
017500     05  CZ-HIGH                 PIC S9(03)V9(01).
017600     05  CZ-DANGER-HIGH          PIC S9(03)V9(01).
017700     05  CZ-DANGER-LOW           PIC S9(03)V9(01).
017800 
017900 01  WS-HUMIDITY-BAND.
018000     05  HB-LOW                  PIC 9(03)V9(01).
018100     05  HB-HIGH                 PIC 9(03)V9(01).
018200 
018300 01  WS-NOISE-THRESHOLD.
018400     05  NT-SAFE                 PIC 9(03)V9(01).
018500     05  NT-MODERATE             PIC 9(03)V9(01).
018600     05  NT-HIGH                 PIC 9(03)V9(01).
018700 
018800 01  WS-CALC-FIELDS.
018900     05  WS-AGE-FACTOR           PIC 9V99.
019000     05  WS-ACTIVITY-MULT        PIC 9V99.
019100     05  WS-EFFECTIVE-PM25       PIC S9(05)V9(04).
019200     05  WS-EFFECTIVE-PM10       PIC S9(05)V9(04).
019300     05  WS-PM25-SCORE           PIC S9(03)V9(04).
019400     05  WS-PM10-SCORE           PIC S9(03)V9(04).
019500* AQI SUB-INDEX VALUES ARE WHOLE NUMBERS PER THE EPA TABLE
019600* (REQUEST 02-064) - THE EARLIER 4-DECIMAL PICTURE LEFT THE
019700* ROUNDED CLAUSE BELOW ROUNDING TO THE 4TH DECIMAL INSTEAD OF
019800* TO A WHOLE AQI POINT, SO THE MERGED/DOWNSTREAM VALUE WAS OFF.
019900     05  WS-AQI-FROM-PM25        PIC S9(03).
020000     05  WS-AQI-FROM-PM10        PIC S9(03).
020100     05  WS-AQI-SCORE            PIC S9(03)V9(04).
020200     05  WS-AQI-FINAL            PIC S9(03).
020300     05  WS-HEAT-ADD             PIC S9(01)V9(01).
020400     05  WS-WIND-COOL            PIC S9(01)V9(04).
020500     05  WS-EFFECTIVE-TEMP       PIC S9(03)V9(04).
020600     05  WS-HUMID-DEFICIT        PIC S9(03)V9(04).
020700     05  WS-HUMID-EXCESS         PIC S9(03)V9(04).
020800     05  WS-EFFECTIVE-UV         PIC S9(04)V9(04).
020900     05  WS-RAIN-SCORE           PIC S9(03)V9(04).
021000     05  WS-WATER-SCORE          PIC S9(03)V9(04).
021100     05  WS-NOISE-RATIO          PIC S9(01)V9(04).
021200     05  WS-TEMP-GENERIC         PIC S9(05)V9(04).
021300     05  WS-MIDPOINT-DIFF        PIC S9(05)V9(04).
021400 
021500 01  WS-CONFIDENCE-FIELDS.
021600     05  WS-CONF-RAW             PIC S9(03).
021700     05  WS-FRESH-AGE            PIC 9(04).
021800     05  FILLER                  PIC X(02).
021900* WS-CONF-FLAT REDEFINES THE CONFIDENCE WORK AREA AS ONE STRING
022000* SO IT CAN BE ZEROED IN A SINGLE MOVE AT THE TOP OF 290-DATA-CONF.
022100 01  WS-CONF-FLAT REDEFINES WS-CONFIDENCE-FIELDS PIC X(09).
022200 
022300 01  WS-ADVICE-LINE              PIC X(78).
022400 
022500 01  WS-AQI-INVERSE-WORK.
022600     05  WS-PM25-EQUIV-CHECK     PIC 9(03)V9(01).
022700     05  WS-PM10-EQUIV-CHECK     PIC 9(03)V9(01).
022800 
022900 01  WS-PRINT-FIELDS.
023000     05  WS-OVERALL-SCORE-O      PIC ZZ9.9.
023100     05  WS-FACTOR-SCORE-O       PIC ZZ9.9.
023200     05  WS-ALERT-COUNT-O        PIC Z9.
023300     05  WS-CONF-SCORE-O         PIC ZZ9.
023400 
023500 01  WS-COUNTERS-AND-ACCUMULATORS.
023600     05  RECORDS-READ            PIC S9(06) COMP.
023700     05  RECORDS-WRITTEN         PIC S9(06) COMP.
023800     05  NBR-LOW                 PIC S9(06) COMP.
023900     05  NBR-MODERATE            PIC S9(06) COMP.
024000     05  NBR-HIGH                PIC S9(06) COMP.
024100     05  TOTAL-ALERTS            PIC S9(06) COMP.
024200     05  SUM-OVERALL-SCORE       PIC S9(09)V9(01) COMP-3.
024300     05  AVERAGE-OVERALL-SCORE   PIC S9(03)V9(01).
024400     05  PAGE-NUM                PIC 9(03) COMP.
024500     05  LINE-COUNT              PIC 9(02) COMP.
024600 
024700*** REPORT SECTION
024800 01  BLANK-LINE                  PIC X(132) VALUE SPACES.
024900 
025000 01  HEADER-LINE1.
025100     05  FILLER                  PIC X(30) VALUE
025200         'SENIOR ENVIRONMENTAL SAFETY I'.
025300     05  FILLER                  PIC X(06) VALUE 'NDEX -'.
025400     05  FILLER                  PIC X(20) VALUE
025500         ' DAILY ASSESSMENT  '.
025600     05  FILLER                  PIC X(47) VALUE SPACES.
025700     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
025800     05  HL1-PAGE-NUM            PIC ZZ9.
025900     05  FILLER                  PIC X(20) VALUE SPACES.
026000 
026100 01  HEADER-LINE2.
026200     05  FILLER                  PIC X(06) VALUE 'DATE: '.
026300     05  HL2-DATE.
026400         10  HL2-MM              PIC 9(02).
026500         10  SLASH-1             PIC X(01) VALUE "/".
026600         10  HL2-DD              PIC 9(02).
026700         10  SLASH-2             PIC X(01) VALUE "/".
026800         10  HL2-YY              PIC 9(04).
026900     05  FILLER                  PIC X(113) VALUE SPACES.
027000 
027100 01  HEADER-LINE3.
027200     05  FILLER                  PIC X(01)  VALUE SPACES.
027300     05  FILLER                  PIC X(08)  VALUE 'OBS-ID'.
027400     05  FILLER                  PIC X(20)  VALUE 'LOCATION'.
027500     05  FILLER                  PIC X(07)  VALUE 'OVERALL'.
027600     05  FILLER                  PIC X(09)  VALUE 'LEVEL'.
027700     05  FILLER                  PIC X(06)  VALUE 'AIR'.
027800     05  FILLER                  PIC X(06)  VALUE 'THRM'.
027900     05  FILLER                  PIC X(06)  VALUE 'HUMD'.
028000     05  FILLER                  PIC X(06)  VALUE 'UV'.
028100     05  FILLER                  PIC X(06)  VALUE 'FLD'.
028200     05  FILLER                  PIC X(06)  VALUE 'NOIS'.
028300     05  FILLER                  PIC X(16)  VALUE 'TOP CONCERN'.
028400     05  FILLER                  PIC X(04)  VALUE 'ALRT'.
028500     05  FILLER                  PIC X(05)  VALUE 'CONF'.
028600     05  FILLER                  PIC X(27)  VALUE SPACES.
028700 
028800 01  DETAIL-LINE1.
028900     05  DL1-OBS-ID              PIC X(08).
029000     05  FILLER                  PIC X(01) VALUE SPACES.
029100     05  DL1-LOCATION            PIC X(20).
029200     05  DL1-OVERALL-SCORE       PIC ZZ9.9.
029300     05  FILLER                  PIC X(02) VALUE SPACES.
029400     05  DL1-OVERALL-LEVEL       PIC X(08).
029500     05  DL1-AIR-SCORE           PIC ZZ9.9.
029600     05  DL1-THERMAL-SCORE       PIC ZZ9.9.
029700     05  DL1-HUMIDITY-SCORE      PIC ZZ9.9.
029800     05  DL1-UV-SCORE            PIC ZZ9.9.
029900     05  DL1-FLOOD-SCORE         PIC ZZ9.9.
030000     05  DL1-NOISE-SCORE         PIC ZZ9.9.
030100     05  FILLER                  PIC X(01) VALUE SPACES.
030200     05  DL1-TOP-CONCERN         PIC X(20).
030300     05  DL1-ALERT-COUNT         PIC Z9.
030400     05  FILLER                  PIC X(02) VALUE SPACES.
030500     05  DL1-CONF-SCORE          PIC ZZ9.
030600     05  FILLER                  PIC X(01) VALUE SPACES.
030700     05  DL1-CONF-LEVEL          PIC X(06).
030800     05  FILLER                  PIC X(08) VALUE SPACES.
030900 
031000 01  DETAIL-LINE2-ADVICE.
031100     05  FILLER                  PIC X(10) VALUE
031200         '  ADVICE: '.
031300     05  DL2-ADVICE              PIC X(78).
031400     05  FILLER                  PIC X(44) VALUE SPACES.
031500 
031600 01  TOTAL-LINE1.
031700     05  FILLER                  PIC X(30) VALUE
031800         'RECORDS PROCESSED. . . . . . .'.
031900     05  TL1-RECORDS             PIC Z,ZZZ,ZZ9.
032000     05  FILLER                  PIC X(95) VALUE SPACES.
032100 
032200 01  TOTAL-LINE2.
032300     05  FILLER                  PIC X(30) VALUE
032400         'COUNT AT LOW LEVEL. . . . . . .'.
032500     05  TL2-LOW                 PIC Z,ZZZ,ZZ9.
032600     05  FILLER                  PIC X(95) VALUE SPACES.
032700 
032800 01  TOTAL-LINE3.
032900     05  FILLER                  PIC X(30) VALUE
033000         'COUNT AT MODERATE LEVEL . . . .'.
033100     05  TL3-MODERATE            PIC Z,ZZZ,ZZ9.
033200     05  FILLER                  PIC X(95) VALUE SPACES.
033300 
033400 01  TOTAL-LINE4.
033500     05  FILLER                  PIC X(30) VALUE
033600         'COUNT AT HIGH LEVEL . . . . . .'.
033700     05  TL4-HIGH                PIC Z,ZZZ,ZZ9.
033800     05  FILLER                  PIC X(95) VALUE SPACES.
033900 
034000 01  TOTAL-LINE5.
034100     05  FILLER                  PIC X(30) VALUE
034200         'AVERAGE OVERALL SCORE . . . . .'.
034300     05  TL5-AVERAGE             PIC ZZ9.9.
034400     05  FILLER                  PIC X(99) VALUE SPACES.
034500 
034600 01  TOTAL-LINE6.
034700     05  FILLER                  PIC X(30) VALUE
034800         'TOTAL ALERTS EMITTED. . . . . .'.
034900     05  TL6-ALERTS              PIC Z,ZZZ,ZZ9.
035000     05  FILLER                  PIC X(95) VALUE SPACES.
035100 
035200 PROCEDURE DIVISION.
035300 MAIN-PROCEDURE.
035400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035500     PERFORM 100-MAINLINE THRU 100-EXIT
035600             UNTIL NO-MORE-RECORDS.
035700     PERFORM 800-WRITE-CONTROL-TOTALS THRU 800-EXIT.
035800     PERFORM 900-CLOSE-OUT THRU 900-EXIT.
035900     GOBACK.
036000 
036100 000-HOUSEKEEPING.
036200     OPEN INPUT FE-OBS.
036300     OPEN OUTPUT FS-ASSESS.
036400     OPEN OUTPUT FR-RPT.
036500 
036600     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS,
036700                WS-OBS-RECORD,
036800                WS-ASSESS-RECORD,
036900                WS-RISK-WORK.
037000 
037100     MOVE 1 TO PAGE-NUM.
037200     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
037300     PERFORM 110-READ-OBS THRU 110-EXIT.
037400 000-EXIT.
037500     EXIT.
037600 
037700 010-WRITE-REPORT-HEADERS.                                        99-006  
037800     ACCEPT WS-CUR-DATE-RAW FROM DATE.                            99-006  
037900     IF WS-CUR-YY-RAW < 50                                        99-006  
038000         MOVE 20 TO WS-CUR-CENTURY                                99-006  
038100     ELSE                                                         99-006  
038200         MOVE 19 TO WS-CUR-CENTURY                                99-006  
038300     END-IF.                                                      99-006  
038400     COMPUTE WS-CUR-YEAR = WS-CUR-CENTURY * 100 + WS-CUR-YY-RAW.  99-006  
038500     MOVE WS-CUR-MM-RAW  TO WS-CUR-MONTH.                         99-006  
038600     MOVE WS-CUR-DD-RAW  TO WS-CUR-DAY.                           99-006  
038700     MOVE WS-CUR-YEAR  TO HL2-YY.
038800     MOVE WS-CUR-MONTH TO HL2-MM.
038900     MOVE WS-CUR-DAY   TO HL2-DD.
039000     MOVE PAGE-NUM     TO HL1-PAGE-NUM.
039100 
039200     MOVE HEADER-LINE1 TO FR-RPT-REC.
039300     WRITE FR-RPT-REC.
039400     MOVE HEADER-LINE2 TO FR-RPT-REC.
039500     WRITE FR-RPT-REC.
039600     MOVE BLANK-LINE   TO FR-RPT-REC.
039700     WRITE FR-RPT-REC.
039800     MOVE HEADER-LINE3 TO FR-RPT-REC.
039900     WRITE FR-RPT-REC.
040000 
040100     ADD 1 TO PAGE-NUM.
040200     MOVE 4 TO LINE-COUNT.
040300 010-EXIT.
040400     EXIT.
040500 
040600 100-MAINLINE.
040700     PERFORM 200-COMPUTE-SIX-FACTORS THRU 200-EXIT.
040800     PERFORM 270-SAFETY-INDEX THRU 270-EXIT.
040900     PERFORM 280-GENERATE-ALERTS THRU 280-EXIT.
041000     PERFORM 285-TIME-OF-DAY-ADVICE THRU 285-EXIT.
041100     PERFORM 290-DATA-CONFIDENCE THRU 290-EXIT.
041200     PERFORM 295-FRESHNESS THRU 295-EXIT.
041300     PERFORM 400-BUILD-ASSESSMENT-REC THRU 400-EXIT.
041400     PERFORM 410-WRITE-ASSESSMENT THRU 410-EXIT.
041500     PERFORM 420-PRINT-DETAIL THRU 420-EXIT.
041600     PERFORM 430-ACCUMULATE-TOTALS THRU 430-EXIT.
041700     PERFORM 110-READ-OBS THRU 110-EXIT.
041800 100-EXIT.
041900     EXIT.
042000 
042100 110-READ-OBS.
042200     READ FE-OBS INTO WS-OBS-RECORD
042300         AT END
042400             MOVE 'Y' TO MORE-RECORDS-SW
042500             GO TO 110-EXIT
042600     END-READ.
042700     ADD 1 TO RECORDS-READ.
042800 110-EXIT.
042900     EXIT.
043000 
043100***************************************************************
043200*  200 - 260 : THE SIX INDIVIDUAL RISK-FACTOR RULES
043300***************************************************************
043400 200-COMPUTE-SIX-FACTORS.
043500     MOVE 'AIR QUALITY'          TO RW-FACTOR-NAME(1).
043600     MOVE 'THERMAL COMFORT'      TO RW-FACTOR-NAME(2).
043700     MOVE 'HUMIDITY'             TO RW-FACTOR-NAME(3).
043800     MOVE 'UV EXPOSURE'          TO RW-FACTOR-NAME(4).
043900     MOVE 'FLOOD / WATERLOGGING' TO RW-FACTOR-NAME(5).
044000     MOVE 'NOISE'                TO RW-FACTOR-NAME(6).
044100     MOVE .25 TO RW-FACTOR-WEIGHT(1).
044200     MOVE .25 TO RW-FACTOR-WEIGHT(2).
044300     MOVE .15 TO RW-FACTOR-WEIGHT(3).
044400     MOVE .12 TO RW-FACTOR-WEIGHT(4).
044500     MOVE .13 TO RW-FACTOR-WEIGHT(5).
044600     MOVE .10 TO RW-FACTOR-WEIGHT(6).
044700 
044800     PERFORM 210-AIR-QUALITY-RISK THRU 210-EXIT.
044900     PERFORM 220-THERMAL-RISK THRU 220-EXIT.
045000     PERFORM 230-HUMIDITY-RISK THRU 230-EXIT.
045100     PERFORM 240-UV-RISK THRU 240-EXIT.
045200     PERFORM 250-FLOOD-RISK THRU 250-EXIT.
045300     PERFORM 260-NOISE-RISK THRU 260-EXIT.
045400 200-EXIT.
045500     EXIT.
045600 
045700 210-AIR-QUALITY-RISK.
045800     IF OBS-ELDERLY
045900         MOVE 0.70 TO WS-AGE-FACTOR
046000     ELSE
046100         MOVE 1.00 TO WS-AGE-FACTOR
046200     END-IF.
046300 
046400     EVALUATE TRUE
046500         WHEN OBS-ACT-REST         MOVE AM-REST         TO WS-ACTIVITY-MULT
046600         WHEN OBS-ACT-WALKING      MOVE AM-WALKING      TO WS-ACTIVITY-MULT
046700         WHEN OBS-ACT-COMMUTE      MOVE AM-COMMUTE      TO WS-ACTIVITY-MULT
046800         WHEN OBS-ACT-OUTDOOR-WORK MOVE AM-OUTDOOR-WORK TO WS-ACTIVITY-MULT
046900         WHEN OBS-ACT-EXERCISE     MOVE AM-EXERCISE     TO WS-ACTIVITY-MULT
047000         WHEN OTHER                MOVE AM-DEFAULT      TO WS-ACTIVITY-MULT
047100     END-EVALUATE.
047200 
047300     COMPUTE WS-EFFECTIVE-PM25 =
047400         OBS-PM25 * WS-ACTIVITY-MULT / WS-AGE-FACTOR.
047500     COMPUTE WS-EFFECTIVE-PM10 =
047600         OBS-PM10 * WS-ACTIVITY-MULT / WS-AGE-FACTOR.
047700 
047800     EVALUATE TRUE
047900         WHEN WS-EFFECTIVE-PM25 <= 30
048000             COMPUTE WS-PM25-SCORE =
048100                 WS-EFFECTIVE-PM25 * (20 / 30)
048200         WHEN WS-EFFECTIVE-PM25 <= 60
048300             COMPUTE WS-PM25-SCORE =
048400                 20 + (WS-EFFECTIVE-PM25 - 30) * (30 / 30)
048500         WHEN WS-EFFECTIVE-PM25 <= 90
048600             COMPUTE WS-PM25-SCORE =
048700                 50 + (WS-EFFECTIVE-PM25 - 60) * (25 / 30)
048800         WHEN WS-EFFECTIVE-PM25 <= 150
048900             COMPUTE WS-PM25-SCORE =
049000                 75 + (WS-EFFECTIVE-PM25 - 90) * (15 / 60)
049100         WHEN OTHER
049200             COMPUTE WS-PM25-SCORE =
049300                 90 + (WS-EFFECTIVE-PM25 - 150) * (10 / 100)
049400             IF WS-PM25-SCORE > 100
049500                 MOVE 100 TO WS-PM25-SCORE
049600             END-IF
049700     END-EVALUATE.
049800 
049900     EVALUATE TRUE
050000         WHEN WS-EFFECTIVE-PM10 <= 50
050100             COMPUTE WS-PM10-SCORE =
050200                 WS-EFFECTIVE-PM10 * (15 / 50)
050300         WHEN WS-EFFECTIVE-PM10 <= 100
050400             COMPUTE WS-PM10-SCORE =
050500                 15 + (WS-EFFECTIVE-PM10 - 50) * (25 / 50)
050600         WHEN WS-EFFECTIVE-PM10 <= 200
050700             COMPUTE WS-PM10-SCORE =
050800                 40 + (WS-EFFECTIVE-PM10 - 100) * (30 / 100)
050900         WHEN OTHER
051000             COMPUTE WS-PM10-SCORE =
051100                 70 + (WS-EFFECTIVE-PM10 - 200) * (30 / 200)
051200             IF WS-PM10-SCORE > 100
051300                 MOVE 100 TO WS-PM10-SCORE
051400             END-IF
051500     END-EVALUATE.
051600 
051700     PERFORM 215-AQI-FROM-PM25 THRU 215-EXIT.
051800     PERFORM 216-AQI-FROM-PM10 THRU 216-EXIT.
051900 
052000     IF OBS-AQI > WS-AQI-FROM-PM25
052100         MOVE OBS-AQI TO WS-AQI-FINAL
052200     ELSE
052300         MOVE WS-AQI-FROM-PM25 TO WS-AQI-FINAL
052400     END-IF.
052500     IF WS-AQI-FROM-PM10 > WS-AQI-FINAL
052600         MOVE WS-AQI-FROM-PM10 TO WS-AQI-FINAL
052700     END-IF.
052800 
052900     EVALUATE TRUE
053000         WHEN WS-AQI-FINAL <= 50
053100             COMPUTE WS-AQI-SCORE = WS-AQI-FINAL * (15 / 50)
053200         WHEN WS-AQI-FINAL <= 100
053300             COMPUTE WS-AQI-SCORE =
053400                 15 + (WS-AQI-FINAL - 50) * (25 / 50)
053500         WHEN WS-AQI-FINAL <= 200
053600             COMPUTE WS-AQI-SCORE =
053700                 40 + (WS-AQI-FINAL - 100) * (35 / 100)
053800         WHEN OTHER
053900             COMPUTE WS-AQI-SCORE =
054000                 75 + (WS-AQI-FINAL - 200) * (25 / 300)
054100             IF WS-AQI-SCORE > 100
054200                 MOVE 100 TO WS-AQI-SCORE
054300             END-IF
054400     END-EVALUATE.
054500 
054600     COMPUTE RW-FACTOR-SCORE(1) =
054700         WS-PM25-SCORE * 0.50 + WS-AQI-SCORE * 0.30
054800                               + WS-PM10-SCORE * 0.20.
054900     SET RW-FCT-IDX TO 1.
055000     PERFORM 217-CLAMP-AND-LEVEL THRU 217-EXIT.
055100 
055200     PERFORM 218-AQI-INVERSE-CHECK THRU 218-EXIT.
055300 210-EXIT.
055400     EXIT.
055500 
055600* EPA BREAKPOINT TABLES FOR PM2.5 AND PM10, LINEAR
055700* INTERPOLATION WITHIN EACH BAND, ROUNDED HALF-UP TO THE
055800* NEAREST WHOLE AQI POINT.
055900 215-AQI-FROM-PM25.
056000     EVALUATE TRUE
056100         WHEN OBS-PM25 < 0
056200             MOVE 0 TO WS-AQI-FROM-PM25
056300         WHEN OBS-PM25 <= 12.0
056400             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
056500                 0 + (OBS-PM25 - 0) / (12.0 - 0) * (50 - 0)
056600         WHEN OBS-PM25 <= 35.4
056700             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
056800               51 + (OBS-PM25 - 12.1) / (35.4 - 12.1) * (100-51)
056900         WHEN OBS-PM25 <= 55.4
057000             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
057100              101 + (OBS-PM25 - 35.5) / (55.4 - 35.5) * (150-101)
057200         WHEN OBS-PM25 <= 150.4
057300             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
057400             151 + (OBS-PM25 - 55.5) / (150.4-55.5) * (200-151)
057500         WHEN OBS-PM25 <= 250.4
057600             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
057700            201 + (OBS-PM25 - 150.5) / (250.4-150.5) * (300-201)
057800         WHEN OBS-PM25 <= 350.4
057900             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
058000            301 + (OBS-PM25 - 250.5) / (350.4-250.5) * (400-301)
058100         WHEN OBS-PM25 <= 500.4
058200             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
058300            401 + (OBS-PM25 - 350.5) / (500.4-350.5) * (500-401)
058400         WHEN OTHER
058500             MOVE 500 TO WS-AQI-FROM-PM25
058600     END-EVALUATE.
058700 215-EXIT.
058800     EXIT.
058900 
059000 216-AQI-FROM-PM10.
059100     EVALUATE TRUE
059200         WHEN OBS-PM10 < 0
059300             MOVE 0 TO WS-AQI-FROM-PM10
059400         WHEN OBS-PM10 <= 54
059500             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
059600                 0 + (OBS-PM10 - 0) / (54 - 0) * (50 - 0)
059700         WHEN OBS-PM10 <= 154
059800             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
059900                 51 + (OBS-PM10 - 55) / (154 - 55) * (100-51)
060000         WHEN OBS-PM10 <= 254
060100             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
060200                101 + (OBS-PM10 - 155) / (254-155) * (150-101)
060300         WHEN OBS-PM10 <= 354
060400             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
060500                151 + (OBS-PM10 - 255) / (354-255) * (200-151)
060600         WHEN OBS-PM10 <= 424
060700             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
060800                201 + (OBS-PM10 - 355) / (424-355) * (300-201)
060900         WHEN OBS-PM10 <= 504
061000             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
061100                301 + (OBS-PM10 - 425) / (504-425) * (400-301)
061200         WHEN OBS-PM10 <= 604
061300             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
061400                401 + (OBS-PM10 - 505) / (604-505) * (500-401)
061500         WHEN OTHER
061600             MOVE 500 TO WS-AQI-FROM-PM10
061700     END-EVALUATE.
061800 216-EXIT.
061900     EXIT.
062000 
062100* UNIT 10 INVERSE LOOKUP - SAME EPA BREAKPOINT TABLES AS 215/216
062200* INVERTED, AQI SUB-INDEX BACK TO A PM2.5 AND A PM10
062210* CONCENTRATION.
062300* THIS RUNS EVERY RECORD AND LANDS ON THE ASSESSMENT RECORD NOW -
062400* IT USED TO BE GATED BEHIND THE UPSI-0 DIAGNOSTIC SWITCH AND ONLY
062500* COVERED THE FIRST TWO PM2.5 BANDS, SO IT NEVER RAN IN A NORMAL
062600* BATCH AND COULDN'T HAVE FED ANYTHING DOWNSTREAM EVEN WHEN IT DID
062700* (REQUEST 02-064).
062800 218-AQI-INVERSE-CHECK.
062900     EVALUATE TRUE
063000         WHEN WS-AQI-FINAL <= 0
063100             MOVE 0 TO WS-PM25-EQUIV-CHECK
063200         WHEN WS-AQI-FINAL <= 50
063300             COMPUTE WS-PM25-EQUIV-CHECK ROUNDED =
063400                 0 + (WS-AQI-FINAL - 0) / (50 - 0) * (12.0 - 0)
063500         WHEN WS-AQI-FINAL <= 100
063600             COMPUTE WS-PM25-EQUIV-CHECK ROUNDED =
063700              12.1 + (WS-AQI-FINAL-51) / (100-51) * (35.4-12.1)
063800         WHEN WS-AQI-FINAL <= 150
063900             COMPUTE WS-PM25-EQUIV-CHECK ROUNDED =
064000              35.5 + (WS-AQI-FINAL-101) / (150-101) * (55.4-35.5)
064100         WHEN WS-AQI-FINAL <= 200
064200             COMPUTE WS-PM25-EQUIV-CHECK ROUNDED =
064300              55.5 + (WS-AQI-FINAL-151) / (200-151) * (150.4-55.5)
064400         WHEN WS-AQI-FINAL <= 300
064500             COMPUTE WS-PM25-EQUIV-CHECK ROUNDED =
064600          150.5 + (WS-AQI-FINAL-201) / (300-201) * (250.4-150.5)
064700         WHEN WS-AQI-FINAL <= 400
064800             COMPUTE WS-PM25-EQUIV-CHECK ROUNDED =
064900          250.5 + (WS-AQI-FINAL-301) / (400-301) * (350.4-250.5)
065000         WHEN WS-AQI-FINAL <= 500
065100             COMPUTE WS-PM25-EQUIV-CHECK ROUNDED =
065200          350.5 + (WS-AQI-FINAL-401) / (500-401) * (500.4-350.5)
065300         WHEN OTHER
065400             MOVE 500.4 TO WS-PM25-EQUIV-CHECK
065500     END-EVALUATE.
065600     EVALUATE TRUE
065700         WHEN WS-AQI-FINAL <= 0
065800             MOVE 0 TO WS-PM10-EQUIV-CHECK
065900         WHEN WS-AQI-FINAL <= 50
066000             COMPUTE WS-PM10-EQUIV-CHECK ROUNDED =
066100                 0 + (WS-AQI-FINAL - 0) / (50 - 0) * (54 - 0)
066200         WHEN WS-AQI-FINAL <= 100
066300             COMPUTE WS-PM10-EQUIV-CHECK ROUNDED =
066400                55 + (WS-AQI-FINAL-51) / (100-51) * (154-55)
066500         WHEN WS-AQI-FINAL <= 150
066600             COMPUTE WS-PM10-EQUIV-CHECK ROUNDED =
066700               155 + (WS-AQI-FINAL-101) / (150-101) * (254-155)
066800         WHEN WS-AQI-FINAL <= 200
066900             COMPUTE WS-PM10-EQUIV-CHECK ROUNDED =
067000               255 + (WS-AQI-FINAL-151) / (200-151) * (354-255)
067100         WHEN WS-AQI-FINAL <= 300
067200             COMPUTE WS-PM10-EQUIV-CHECK ROUNDED =
067300               355 + (WS-AQI-FINAL-201) / (300-201) * (424-355)
067400         WHEN WS-AQI-FINAL <= 400
067500             COMPUTE WS-PM10-EQUIV-CHECK ROUNDED =
067600               425 + (WS-AQI-FINAL-301) / (400-301) * (504-425)
067700         WHEN WS-AQI-FINAL <= 500
067800             COMPUTE WS-PM10-EQUIV-CHECK ROUNDED =
067900               505 + (WS-AQI-FINAL-401) / (500-401) * (604-505)
068000         WHEN OTHER
068100             MOVE 604 TO WS-PM10-EQUIV-CHECK
068200     END-EVALUATE.
068300     IF WS-DIAG-MODE-ON
068400         IF OBS-LOCATION NOT ALPHA-LOC-CLASS
068500             DISPLAY 'SEIMAIN DIAG: LOCATION HAS NON-ALPHA TEXT '
068600                     OBS-LOCATION
068700         END-IF
068800         DISPLAY 'SEIMAIN DIAG: ' OBS-ID ' AQI=' WS-AQI-FINAL
068900             ' PM25-EQUIV=' WS-PM25-EQUIV-CHECK
069000             ' PM10-EQUIV=' WS-PM10-EQUIV-CHECK
069100     END-IF.
069200 218-EXIT.
069300     EXIT.
069400 
069500 220-THERMAL-RISK.
069600     EVALUATE TRUE
069700         WHEN OBS-ACT-REST         MOVE HA-REST         TO WS-HEAT-ADD
069800         WHEN OBS-ACT-WALKING      MOVE HA-WALKING      TO WS-HEAT-ADD
069900         WHEN OBS-ACT-COMMUTE      MOVE HA-COMMUTE      TO WS-HEAT-ADD
070000         WHEN OBS-ACT-OUTDOOR-WORK MOVE HA-OUTDOOR-WORK TO WS-HEAT-ADD
070100         WHEN OBS-ACT-EXERCISE     MOVE HA-EXERCISE     TO WS-HEAT-ADD
070200         WHEN OTHER                MOVE HA-DEFAULT      TO WS-HEAT-ADD
070300     END-EVALUATE.
070400 
070500     COMPUTE WS-WIND-COOL = OBS-WIND-SPEED * 0.5.
070600     IF WS-WIND-COOL > 3
070700         MOVE 3 TO WS-WIND-COOL
070800     END-IF.
070900 
071000     COMPUTE WS-EFFECTIVE-TEMP =
071100         OBS-FEELS-LIKE + WS-HEAT-ADD - WS-WIND-COOL.
071200 
071300     IF OBS-ELDERLY
071400         MOVE 22 TO CZ-LOW
071500         MOVE 32 TO CZ-HIGH
071600         MOVE 38 TO CZ-DANGER-HIGH
071700         MOVE 12 TO CZ-DANGER-LOW
071800     ELSE
071900         MOVE 18 TO CZ-LOW
072000         MOVE 35 TO CZ-HIGH
072100         MOVE 42 TO CZ-DANGER-HIGH
072200         MOVE 8  TO CZ-DANGER-LOW
072300     END-IF.
072400 
072500     EVALUATE TRUE
072600         WHEN WS-EFFECTIVE-TEMP >= CZ-LOW
072700              AND WS-EFFECTIVE-TEMP <= CZ-HIGH
072800             COMPUTE WS-MIDPOINT-DIFF =
072900                 WS-EFFECTIVE-TEMP - ((CZ-LOW + CZ-HIGH) / 2)
073000             IF WS-MIDPOINT-DIFF < 0
073100                 COMPUTE WS-MIDPOINT-DIFF = WS-MIDPOINT-DIFF * -1
073200             END-IF
073300             COMPUTE RW-FACTOR-SCORE(2) =
073400                 WS-MIDPOINT-DIFF
073500                    / ((CZ-HIGH - CZ-LOW) / 2) * 25
073600         WHEN WS-EFFECTIVE-TEMP > CZ-HIGH
073700             IF WS-EFFECTIVE-TEMP >= CZ-DANGER-HIGH
073800                 COMPUTE WS-TEMP-GENERIC =
073900                     (WS-EFFECTIVE-TEMP - CZ-DANGER-HIGH) * 4
074000                 IF WS-TEMP-GENERIC > 20
074100                     MOVE 20 TO WS-TEMP-GENERIC
074200                 END-IF
074300                 COMPUTE RW-FACTOR-SCORE(2) =
074400                     80 + WS-TEMP-GENERIC
074500             ELSE
074600                 COMPUTE RW-FACTOR-SCORE(2) =
074700                     25 + (WS-EFFECTIVE-TEMP - CZ-HIGH) /
074800                     (CZ-DANGER-HIGH - CZ-HIGH) * 55
074900             END-IF
075000         WHEN OTHER
075100             IF WS-EFFECTIVE-TEMP <= CZ-DANGER-LOW
075200                 COMPUTE WS-TEMP-GENERIC =
075300                     (CZ-DANGER-LOW - WS-EFFECTIVE-TEMP) * 4
075400                 IF WS-TEMP-GENERIC > 20
075500                     MOVE 20 TO WS-TEMP-GENERIC
075600                 END-IF
075700                 COMPUTE RW-FACTOR-SCORE(2) =
075800                     80 + WS-TEMP-GENERIC
075900             ELSE
076000                 COMPUTE RW-FACTOR-SCORE(2) =
076100                     25 + (CZ-LOW - WS-EFFECTIVE-TEMP) /
076200                     (CZ-LOW - CZ-DANGER-LOW) * 55
076300             END-IF
076400     END-EVALUATE.
076500 
076600     IF WS-EFFECTIVE-TEMP > 30 AND OBS-HUMIDITY > 70
076700         COMPUTE WS-TEMP-GENERIC =
076800             ((OBS-HUMIDITY - 70) / 30) * 15
076900         ADD WS-TEMP-GENERIC TO RW-FACTOR-SCORE(2)
077000     END-IF.
077100 
077200     SET RW-FCT-IDX TO 2.
077300     PERFORM 217-CLAMP-AND-LEVEL THRU 217-EXIT.
077400 220-EXIT.
077500     EXIT.
077600 
077700 230-HUMIDITY-RISK.
077800     IF OBS-ELDERLY
077900         MOVE 40 TO HB-LOW
078000         MOVE 55 TO HB-HIGH
078100     ELSE
078200         MOVE 35 TO HB-LOW
078300         MOVE 65 TO HB-HIGH
078400     END-IF.
078500 
078600     EVALUATE TRUE
078700         WHEN OBS-HUMIDITY >= HB-LOW AND OBS-HUMIDITY <= HB-HIGH
078800             MOVE 5 TO RW-FACTOR-SCORE(3)
078900         WHEN OBS-HUMIDITY < HB-LOW
079000             COMPUTE WS-HUMID-DEFICIT = HB-LOW - OBS-HUMIDITY
079100             EVALUATE TRUE
079200                 WHEN WS-HUMID-DEFICIT <= 10
079300                     COMPUTE RW-FACTOR-SCORE(3) =
079400                         15 + WS-HUMID-DEFICIT * 1.5
079500                 WHEN WS-HUMID-DEFICIT <= 25
079600                     COMPUTE RW-FACTOR-SCORE(3) =
079700                         30 + (WS-HUMID-DEFICIT - 10) * 2.5
079800                 WHEN OTHER
079900                     COMPUTE RW-FACTOR-SCORE(3) =
080000                         67 + (WS-HUMID-DEFICIT - 25) * 2
080100                     IF RW-FACTOR-SCORE(3) > 100
080200                         MOVE 100 TO RW-FACTOR-SCORE(3)
080300                     END-IF
080400             END-EVALUATE
080500         WHEN OTHER
080600             COMPUTE WS-HUMID-EXCESS = OBS-HUMIDITY - HB-HIGH
080700             EVALUATE TRUE
080800                 WHEN WS-HUMID-EXCESS <= 10
080900                     COMPUTE RW-FACTOR-SCORE(3) =
081000                         20 + WS-HUMID-EXCESS * 2
081100                 WHEN WS-HUMID-EXCESS <= 25
081200                     COMPUTE RW-FACTOR-SCORE(3) =
081300                         40 + (WS-HUMID-EXCESS - 10) * 2.5
081400                 WHEN OTHER
081500                     COMPUTE RW-FACTOR-SCORE(3) =
081600                         77 + (WS-HUMID-EXCESS - 25) * 1.5
081700                     IF RW-FACTOR-SCORE(3) > 100
081800                         MOVE 100 TO RW-FACTOR-SCORE(3)
081900                     END-IF
082000             END-EVALUATE
082100     END-EVALUATE.
082200 
082300     IF OBS-HUMIDITY > 65 AND OBS-TEMPERATURE > 32
082400         COMPUTE WS-TEMP-GENERIC =
082500             ((OBS-HUMIDITY - 65) / 35) *
082600             ((OBS-TEMPERATURE - 32) / 10) * 20
082700         ADD WS-TEMP-GENERIC TO RW-FACTOR-SCORE(3)
082800         IF RW-FACTOR-SCORE(3) > 100
082900             MOVE 100 TO RW-FACTOR-SCORE(3)
083000         END-IF
083100     END-IF.
083200 
083300     IF OBS-ELDERLY AND OBS-HUMIDITY > 70
083400         COMPUTE WS-TEMP-GENERIC = (OBS-HUMIDITY - 70) * 0.3
083500         ADD WS-TEMP-GENERIC TO RW-FACTOR-SCORE(3)
083600         IF RW-FACTOR-SCORE(3) > 100
083700             MOVE 100 TO RW-FACTOR-SCORE(3)
083800         END-IF
083900     END-IF.
084000 
084100     SET RW-FCT-IDX TO 3.
084200     PERFORM 217-CLAMP-AND-LEVEL THRU 217-EXIT.
084300 230-EXIT.
084400     EXIT.
084500 
084600 240-UV-RISK.
084700     EVALUATE TRUE
084800         WHEN OBS-ACT-REST         MOVE UE-REST         TO WS-ACTIVITY-MULT
084900         WHEN OBS-ACT-COMMUTE      MOVE UE-COMMUTE      TO WS-ACTIVITY-MULT
085000         WHEN OBS-ACT-WALKING      MOVE UE-WALKING      TO WS-ACTIVITY-MULT
085100         WHEN OBS-ACT-OUTDOOR-WORK MOVE UE-OUTDOOR-WORK TO WS-ACTIVITY-MULT
085200         WHEN OBS-ACT-EXERCISE     MOVE UE-EXERCISE     TO WS-ACTIVITY-MULT
085300         WHEN OTHER                MOVE UE-DEFAULT      TO WS-ACTIVITY-MULT
085400     END-EVALUATE.
085500 
085600     IF OBS-ELDERLY
085700         MOVE 1.3 TO WS-AGE-FACTOR
085800     ELSE
085900         MOVE 1.0 TO WS-AGE-FACTOR
086000     END-IF.
086100 
086200     COMPUTE WS-EFFECTIVE-UV =
086300         OBS-UV-INDEX * WS-ACTIVITY-MULT * WS-AGE-FACTOR.
086400 
086500     EVALUATE TRUE
086600         WHEN WS-EFFECTIVE-UV <= 2
086700             COMPUTE RW-FACTOR-SCORE(4) = WS-EFFECTIVE-UV * 7.5
086800         WHEN WS-EFFECTIVE-UV <= 5
086900             COMPUTE RW-FACTOR-SCORE(4) =
087000                 15 + (WS-EFFECTIVE-UV - 2) * 10
087100         WHEN WS-EFFECTIVE-UV <= 7
087200             COMPUTE RW-FACTOR-SCORE(4) =
087300                 45 + (WS-EFFECTIVE-UV - 5) * 12.5
087400         WHEN WS-EFFECTIVE-UV <= 10
087500             COMPUTE RW-FACTOR-SCORE(4) =
087600                 70 + (WS-EFFECTIVE-UV - 7) * 8
087700         WHEN OTHER
087800             COMPUTE RW-FACTOR-SCORE(4) =
087900                 94 + (WS-EFFECTIVE-UV - 10) * 2
088000             IF RW-FACTOR-SCORE(4) > 100
088100                 MOVE 100 TO RW-FACTOR-SCORE(4)
088200             END-IF
088300     END-EVALUATE.
088400 
088500     SET RW-FCT-IDX TO 4.
088600     PERFORM 217-CLAMP-AND-LEVEL THRU 217-EXIT.
088700 240-EXIT.
088800     EXIT.
088900 
089000 250-FLOOD-RISK.
089100     EVALUATE TRUE
089200         WHEN OBS-RAINFALL <= 1
089300             COMPUTE WS-RAIN-SCORE = OBS-RAINFALL * 5
089400         WHEN OBS-RAINFALL <= 2.5
089500             COMPUTE WS-RAIN-SCORE = 5 + (OBS-RAINFALL-1)*10
089600         WHEN OBS-RAINFALL <= 7.5
089700             COMPUTE WS-RAIN-SCORE =
089800                 20 + (OBS-RAINFALL - 2.5) * 8
089900         WHEN OBS-RAINFALL <= 15
090000             COMPUTE WS-RAIN-SCORE =
090100                 60 + (OBS-RAINFALL - 7.5) * 3.3
090200         WHEN OTHER
090300             COMPUTE WS-RAIN-SCORE =
090400                 85 + (OBS-RAINFALL - 15) * 1
090500             IF WS-RAIN-SCORE > 100
090600                 MOVE 100 TO WS-RAIN-SCORE
090700             END-IF
090800     END-EVALUATE.
090900 
091000     EVALUATE TRUE
091100         WHEN OBS-WATER-LEVEL <= 0
091200             MOVE 0 TO WS-WATER-SCORE
091300         WHEN OBS-WATER-LEVEL <= 5
091400             COMPUTE WS-WATER-SCORE = OBS-WATER-LEVEL * 10
091500         WHEN OBS-WATER-LEVEL <= 15
091600             COMPUTE WS-WATER-SCORE =
091700                 50 + (OBS-WATER-LEVEL - 5) * 4
091800         WHEN OTHER
091900             COMPUTE WS-WATER-SCORE =
092000                 90 + (OBS-WATER-LEVEL - 15) * 1
092100             IF WS-WATER-SCORE > 100
092200                 MOVE 100 TO WS-WATER-SCORE
092300             END-IF
092400     END-EVALUATE.
092500 
092600     IF WS-RAIN-SCORE > WS-WATER-SCORE
092700         MOVE WS-RAIN-SCORE TO RW-FACTOR-SCORE(5)
092800     ELSE
092900         MOVE WS-WATER-SCORE TO RW-FACTOR-SCORE(5)
093000     END-IF.
093100 
093200     IF WS-RAIN-SCORE > 20 AND WS-WATER-SCORE > 20
093300         ADD 10 TO RW-FACTOR-SCORE(5)
093400         IF RW-FACTOR-SCORE(5) > 100
093500             MOVE 100 TO RW-FACTOR-SCORE(5)
093600         END-IF
093700     END-IF.
093800 
093900     IF OBS-RAINFALL > 2.5 AND OBS-WIND-SPEED > 10
094000         COMPUTE WS-TEMP-GENERIC = (OBS-WIND-SPEED - 10) * 1.5
094100         IF WS-TEMP-GENERIC > 15
094200             MOVE 15 TO WS-TEMP-GENERIC
094300         END-IF
094400         ADD WS-TEMP-GENERIC TO RW-FACTOR-SCORE(5)
094500         IF RW-FACTOR-SCORE(5) > 100
094600             MOVE 100 TO RW-FACTOR-SCORE(5)
094700         END-IF
094800     END-IF.
094900 
095000     IF OBS-ACT-WALKING OR OBS-ACT-COMMUTE
095100         COMPUTE RW-FACTOR-SCORE(5) = RW-FACTOR-SCORE(5) * 1.2
095200         IF RW-FACTOR-SCORE(5) > 100
095300             MOVE 100 TO RW-FACTOR-SCORE(5)
095400         END-IF
095500     END-IF.
095600     IF OBS-ACT-REST
095700         COMPUTE RW-FACTOR-SCORE(5) = RW-FACTOR-SCORE(5) * 0.6
095800     END-IF.
095900 
096000     IF OBS-ELDERLY AND RW-FACTOR-SCORE(5) > 15
096100         ADD 12 TO RW-FACTOR-SCORE(5)
096200         IF RW-FACTOR-SCORE(5) > 100
096300             MOVE 100 TO RW-FACTOR-SCORE(5)
096400         END-IF
096500     END-IF.
096600 
096700     SET RW-FCT-IDX TO 5.
096800     PERFORM 217-CLAMP-AND-LEVEL THRU 217-EXIT.
096900 250-EXIT.
097000     EXIT.
097100 
097200 260-NOISE-RISK.
097300     IF OBS-ACT-REST
097400         IF OBS-ELDERLY
097500             MOVE 40 TO NT-SAFE
097600         ELSE
097700             MOVE 45 TO NT-SAFE
097800         END-IF
097900         MOVE 55 TO NT-MODERATE
098000         MOVE 70 TO NT-HIGH
098100     ELSE
098200         IF OBS-ELDERLY
098300             MOVE 55 TO NT-SAFE
098400         ELSE
098500             MOVE 60 TO NT-SAFE
098600         END-IF
098700         MOVE 70 TO NT-MODERATE
098800         MOVE 85 TO NT-HIGH
098900     END-IF.
099000 
099100     EVALUATE TRUE
099200         WHEN OBS-NOISE-DB <= NT-SAFE
099300             COMPUTE RW-FACTOR-SCORE(6) =
099400                 OBS-NOISE-DB / NT-SAFE * 15
099500         WHEN OBS-NOISE-DB <= NT-MODERATE
099600             COMPUTE WS-NOISE-RATIO =
099700                 (OBS-NOISE-DB - NT-SAFE) / (NT-MODERATE-NT-SAFE)
099800             COMPUTE RW-FACTOR-SCORE(6) = 15 + WS-NOISE-RATIO*35
099900         WHEN OBS-NOISE-DB <= NT-HIGH
100000             COMPUTE WS-NOISE-RATIO =
100100                (OBS-NOISE-DB-NT-MODERATE)/(NT-HIGH-NT-MODERATE)
100200             COMPUTE RW-FACTOR-SCORE(6) = 50 + WS-NOISE-RATIO*30
100300         WHEN OTHER
100400             COMPUTE RW-FACTOR-SCORE(6) =
100500                 80 + (OBS-NOISE-DB - NT-HIGH) * 1.5
100600             IF RW-FACTOR-SCORE(6) > 100
100700                 MOVE 100 TO RW-FACTOR-SCORE(6)
100800             END-IF
100900     END-EVALUATE.
101000 
101100     IF OBS-ELDERLY AND OBS-NOISE-DB > 50
101200         ADD 8 TO RW-FACTOR-SCORE(6)
101300         IF RW-FACTOR-SCORE(6) > 100
101400             MOVE 100 TO RW-FACTOR-SCORE(6)
101500         END-IF
101600     END-IF.
101700 
101800     SET RW-FCT-IDX TO 6.
101900     PERFORM 217-CLAMP-AND-LEVEL THRU 217-EXIT.
102000 260-EXIT.
102100     EXIT.
102200 
102300* COMMON CLAMP (0-100) AND LEVEL-MAPPING PARAGRAPH, SHARED BY
102400* ALL SIX FACTOR RULES AND BY THE SAFETY INDEX ITSELF.  THE
102500* CALLING PARAGRAPH HAS JUST SET RW-FACTOR-SCORE(RW-FCT-IDX)
102600* FOR THE CURRENT FACTOR BEFORE PERFORMING THIS PARAGRAPH - THE
102700* CALLER LEAVES THE SUBSCRIPT IN RW-FCT-IDX.
102800 217-CLAMP-AND-LEVEL.
102900     IF RW-FACTOR-SCORE(RW-FCT-IDX) < 0
103000         MOVE 0 TO RW-FACTOR-SCORE(RW-FCT-IDX)
103100     END-IF.
103200     IF RW-FACTOR-SCORE(RW-FCT-IDX) > 100
103300         MOVE 100 TO RW-FACTOR-SCORE(RW-FCT-IDX)
103400     END-IF.
103500     EVALUATE TRUE
103600         WHEN RW-FACTOR-SCORE(RW-FCT-IDX) < 30
103700             MOVE 'LOW'      TO RW-FACTOR-LEVEL(RW-FCT-IDX)
103800         WHEN RW-FACTOR-SCORE(RW-FCT-IDX) < 60
103900             MOVE 'MODERATE' TO RW-FACTOR-LEVEL(RW-FCT-IDX)
104000         WHEN OTHER
104100             MOVE 'HIGH'     TO RW-FACTOR-LEVEL(RW-FCT-IDX)
104200     END-EVALUATE.
104300 217-EXIT.
104400     EXIT.
104500 
104600***************************************************************
104700*  270 - 295 : SAFETY INDEX, ALERTS, ADVICE, CONFIDENCE
104800***************************************************************
104900 270-SAFETY-INDEX.
105000     PERFORM 271-CLAMP-ALL-FACTORS VARYING RW-FCT-IDX
105100         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
105200 
105300     MOVE 0 TO RW-WEIGHTED-SUM, RW-WEIGHT-TOTAL,
105400               RW-HIGH-COUNT, RW-MOD-PLUS-COUNT.
105500     PERFORM 271B-ACCUM-ONE-FACTOR VARYING RW-FCT-IDX
105600         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
105700 
105800     COMPUTE RW-OVERALL-SCORE = RW-WEIGHTED-SUM / RW-WEIGHT-TOTAL.
105900 
106000     IF RW-HIGH-COUNT > 0
106100         PERFORM 272-APPLY-DOMINATION THRU 272-EXIT
106200     END-IF.
106300 
106400     IF RW-MOD-PLUS-COUNT >= 3
106500         COMPUTE RW-OVERALL-SCORE =
106600             RW-OVERALL-SCORE + (RW-MOD-PLUS-COUNT * 3)
106700         IF RW-OVERALL-SCORE > 100
106800             MOVE 100 TO RW-OVERALL-SCORE
106900         END-IF
107000     END-IF.
107100 
107200     IF OBS-ELDERLY
107300         COMPUTE RW-OVERALL-SCORE = RW-OVERALL-SCORE * 1.08
107400         IF RW-OVERALL-SCORE > 100
107500             MOVE 100 TO RW-OVERALL-SCORE
107600         END-IF
107700     END-IF.
107800 
107900     MOVE RW-OVERALL-SCORE TO RW-OVERALL-SCORE.
108000     PERFORM 273-LEVEL-FROM-SCORE THRU 273-EXIT.
108100     PERFORM 274-SELECT-TOP-RISKS THRU 274-EXIT.
108200     PERFORM 276-BUILD-SUMMARY THRU 276-EXIT.
108300 270-EXIT.
108400     EXIT.
108500 
108600 271-CLAMP-ALL-FACTORS.
108700     PERFORM 271A-CLAMP-ONE-FACTOR VARYING RW-FCT-IDX
108800         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
108900 271-EXIT.
109000     EXIT.
109100 
109200 271A-CLAMP-ONE-FACTOR.
109300     IF RW-FACTOR-SCORE(RW-FCT-IDX) < 0
109400         MOVE 0 TO RW-FACTOR-SCORE(RW-FCT-IDX)
109500     END-IF.
109600     IF RW-FACTOR-SCORE(RW-FCT-IDX) > 100
109700         MOVE 100 TO RW-FACTOR-SCORE(RW-FCT-IDX)
109800     END-IF.
109900     EVALUATE TRUE
110000         WHEN RW-FACTOR-SCORE(RW-FCT-IDX) < 30
110100             MOVE 'LOW'      TO RW-FACTOR-LEVEL(RW-FCT-IDX)
110200         WHEN RW-FACTOR-SCORE(RW-FCT-IDX) < 60
110300             MOVE 'MODERATE' TO RW-FACTOR-LEVEL(RW-FCT-IDX)
110400         WHEN OTHER
110500             MOVE 'HIGH'     TO RW-FACTOR-LEVEL(RW-FCT-IDX)
110600     END-EVALUATE.
110700     PERFORM 271C-SET-REASON-RECOMM THRU 271C-EXIT.
110800 271A-EXIT.
110900     EXIT.
111000 
111100 271B-ACCUM-ONE-FACTOR.
111200     IF RW-FACTOR-LEVEL(RW-FCT-IDX) = 'HIGH'
111300         ADD 1 TO RW-HIGH-COUNT
111400     END-IF.
111500     IF RW-FACTOR-SCORE(RW-FCT-IDX) >= 35
111600         ADD 1 TO RW-MOD-PLUS-COUNT
111700     END-IF.
111800     COMPUTE RW-WEIGHTED-SUM = RW-WEIGHTED-SUM +
111900         (RW-FACTOR-SCORE(RW-FCT-IDX) * RW-FACTOR-WEIGHT(RW-FCT-IDX)).
112000     ADD RW-FACTOR-WEIGHT(RW-FCT-IDX) TO RW-WEIGHT-TOTAL.
112100 271B-EXIT.
112200     EXIT.
112300 
112400* RULE 7/8 - FIXED-TEMPLATE REASON AND RECOMMENDATION TEXT, BY
112500* FACTOR AND BY THE FACTOR'S OWN LEVEL.  FEEDS BOTH THE RULE 8
112600* ALERT MESSAGE/ACTION COLUMNS (280A) AND THE RULE 7 SUMMARY'S
112700* TOP-2 RECOMMENDATIONS (276) (REQUEST 02-033).
112800 271C-SET-REASON-RECOMM.
112900     EVALUATE RW-FCT-IDX
113000         WHEN 1
113100             EVALUATE RW-FACTOR-LEVEL(RW-FCT-IDX)
113200                 WHEN 'LOW'
113300                     MOVE 'AIR QUALITY IS GOOD FOR OUTDOOR
113400-    ' ACTIVITY'               TO RW-FACTOR-REASON(RW-FCT-IDX)
113500                     MOVE 'SAFE TO GO OUTSIDE AND ENJOY FRESH AIR'
113600                         TO RW-FACTOR-RECOMM(RW-FCT-IDX)
113700                 WHEN 'MODERATE'
113800                     MOVE 'AIR QUALITY IS MODERATE - MAY AFFECT
113900-    ' SENSITIVE PERSONS'      TO RW-FACTOR-REASON(RW-FCT-IDX)
114000                     MOVE 'LIMIT PROLONGED OUTDOOR ACTIVITY - WEAR
114100-    ' A MASK IF NEEDED'       TO RW-FACTOR-RECOMM(RW-FCT-IDX)
114200                 WHEN OTHER
114300                     MOVE 'AIR QUALITY IS POOR - HARMFUL FOR
114400-    ' LUNG/HEART CONDITIONS'  TO RW-FACTOR-REASON(RW-FCT-IDX)
114500                     MOVE 'STAY INDOORS WITH WINDOWS CLOSED - USE
114600-    ' AIR PURIFIER'           TO RW-FACTOR-RECOMM(RW-FCT-IDX)
114700             END-EVALUATE
114800         WHEN 2
114900             EVALUATE RW-FACTOR-LEVEL(RW-FCT-IDX)
115000                 WHEN 'LOW'
115100                     MOVE 'TEMPERATURE IS WITHIN A COMFORTABLE
115200-    ' RANGE'                  TO RW-FACTOR-REASON(RW-FCT-IDX)
115300                     MOVE 'SAFE FOR OUTDOOR ACTIVITY - STAY
115400-    ' HYDRATED'                TO RW-FACTOR-RECOMM(RW-FCT-IDX)
115500                 WHEN 'MODERATE'
115600                     MOVE 'TEMPERATURE IS WARM ENOUGH TO CAUSE
115700-    ' DISCOMFORT'             TO RW-FACTOR-REASON(RW-FCT-IDX)
115800                     MOVE 'AVOID DIRECT SUN MIDDAY - DRINK WATER
115900-    ' OFTEN'                  TO RW-FACTOR-RECOMM(RW-FCT-IDX)
116000                 WHEN OTHER
116100                     MOVE 'TEMPERATURE IS DANGEROUS - RISK OF HEAT
116200-    ' STRESS'                 TO RW-FACTOR-REASON(RW-FCT-IDX)
116300                     MOVE 'STAY INDOORS IN COOL AREAS - DRINK
116400-    ' FLUIDS'                 TO RW-FACTOR-RECOMM(RW-FCT-IDX)
116500             END-EVALUATE
116600         WHEN 3
116700             EVALUATE RW-FACTOR-LEVEL(RW-FCT-IDX)
116800                 WHEN 'LOW'
116900                     MOVE 'HUMIDITY IS WITHIN THE COMFORT BAND'
117000                         TO RW-FACTOR-REASON(RW-FCT-IDX)
117100                     MOVE 'NO HUMIDITY PRECAUTIONS NEEDED'
117200                         TO RW-FACTOR-RECOMM(RW-FCT-IDX)
117300                 WHEN 'MODERATE'
117400                     MOVE 'HUMIDITY MAY CAUSE SKIN OR BREATHING
117500-    ' DISCOMFORT'             TO RW-FACTOR-REASON(RW-FCT-IDX)
117600                     MOVE 'USE A HUMIDIFIER OR DEHUMIDIFIER AS
117700-    ' NEEDED'                 TO RW-FACTOR-RECOMM(RW-FCT-IDX)
117800                 WHEN OTHER
117900                     MOVE 'HUMIDITY CAN WORSEN ARTHRITIS AND
118000-    ' BREATHING PROBLEMS'     TO RW-FACTOR-REASON(RW-FCT-IDX)
118100                     MOVE 'STAY IN CLIMATE-CONTROLLED SPACE -
118200-    ' WATCH FOR DIZZINESS'    TO RW-FACTOR-RECOMM(RW-FCT-IDX)
118300             END-EVALUATE
118400         WHEN 4
118500             EVALUATE RW-FACTOR-LEVEL(RW-FCT-IDX)
118600                 WHEN 'LOW'
118700                     MOVE 'UV INDEX IS LOW'
118800                         TO RW-FACTOR-REASON(RW-FCT-IDX)
118900                     MOVE 'MINIMAL SUN PROTECTION NEEDED'
119000                         TO RW-FACTOR-RECOMM(RW-FCT-IDX)
119100                 WHEN 'MODERATE'
119200                     MOVE 'UV INDEX CARRIES MODERATE RISK OF SKIN
119300-    ' DAMAGE'                 TO RW-FACTOR-REASON(RW-FCT-IDX)
119400                     MOVE 'APPLY SUNSCREEN AND WEAR A HAT
119500-    ' OUTDOORS'                TO RW-FACTOR-RECOMM(RW-FCT-IDX)
119600                 WHEN OTHER
119700                     MOVE 'UV INDEX IS HIGH - RISK OF SUNBURN AND
119800-    ' FATIGUE'                TO RW-FACTOR-REASON(RW-FCT-IDX)
119900                     MOVE 'AVOID PEAK SUN HOURS - USE STRONG
120000-    ' SUNSCREEN'              TO RW-FACTOR-RECOMM(RW-FCT-IDX)
120100             END-EVALUATE
120200         WHEN 5
120300             EVALUATE RW-FACTOR-LEVEL(RW-FCT-IDX)
120400                 WHEN 'LOW'
120500                     MOVE 'NO SIGNIFICANT FLOOD OR WATERLOGGING
120600-    ' RISK'                   TO RW-FACTOR-REASON(RW-FCT-IDX)
120700                     MOVE 'NORMAL PRECAUTIONS ARE SUFFICIENT'
120800                         TO RW-FACTOR-RECOMM(RW-FCT-IDX)
120900                 WHEN 'MODERATE'
121000                     MOVE 'RAIN OR STANDING WATER MAY AFFECT
121100-    ' MOBILITY'               TO RW-FACTOR-REASON(RW-FCT-IDX)
121200                     MOVE 'AVOID LOW-LYING AREAS - WEAR NON-SLIP
121300-    ' FOOTWEAR'               TO RW-FACTOR-RECOMM(RW-FCT-IDX)
121400                 WHEN OTHER
121500                     MOVE 'HIGH FALL AND MOBILITY HAZARD FROM
121600-    ' FLOODING'               TO RW-FACTOR-REASON(RW-FCT-IDX)
121700                     MOVE 'DO NOT GO OUTSIDE UNTIL WATER RECEDES'
121800                         TO RW-FACTOR-RECOMM(RW-FCT-IDX)
121900             END-EVALUATE
122000         WHEN OTHER
122100             EVALUATE RW-FACTOR-LEVEL(RW-FCT-IDX)
122200                 WHEN 'LOW'
122300                     MOVE 'NOISE LEVEL IS SAFE'
122400                         TO RW-FACTOR-REASON(RW-FCT-IDX)
122500                     MOVE 'ENVIRONMENT IS QUIET ENOUGH FOR REST'
122600                         TO RW-FACTOR-RECOMM(RW-FCT-IDX)
122700                 WHEN 'MODERATE'
122800                     MOVE 'NOISE IS ELEVATED AND MAY DISTURB REST'
122900                         TO RW-FACTOR-REASON(RW-FCT-IDX)
123000                     MOVE 'USE EARPLUGS IF RESTING - LIMIT
123100-    ' EXPOSURE'               TO RW-FACTOR-RECOMM(RW-FCT-IDX)
123200                 WHEN OTHER
123300                     MOVE 'NOISE MAY RAISE BLOOD PRESSURE AND
123400-    ' DISRUPT SLEEP'          TO RW-FACTOR-REASON(RW-FCT-IDX)
123500                     MOVE 'MOVE TO A QUIETER AREA - CLOSE WINDOWS'
123600                         TO RW-FACTOR-RECOMM(RW-FCT-IDX)
123700             END-EVALUATE
123800     END-EVALUATE.
123900 271C-EXIT.
124000     EXIT.
124100 
124200 272-APPLY-DOMINATION.
124300     MOVE 0 TO WS-TEMP-GENERIC.
124400     PERFORM 272A-TEST-ONE-FACTOR VARYING RW-FCT-IDX
124500         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
124600     COMPUTE WS-TEMP-GENERIC = WS-TEMP-GENERIC * 0.7.
124700     IF WS-TEMP-GENERIC > RW-OVERALL-SCORE
124800         MOVE WS-TEMP-GENERIC TO RW-OVERALL-SCORE
124900     END-IF.
125000 272-EXIT.
125100     EXIT.
125200 
125300 272A-TEST-ONE-FACTOR.
125400     IF RW-FACTOR-LEVEL(RW-FCT-IDX) = 'HIGH'
125500         IF RW-FACTOR-SCORE(RW-FCT-IDX) > WS-TEMP-GENERIC
125600             MOVE RW-FACTOR-SCORE(RW-FCT-IDX) TO WS-TEMP-GENERIC
125700         END-IF
125800     END-IF.
125900 272A-EXIT.
126000     EXIT.
126100 
126200 273-LEVEL-FROM-SCORE.
126300     EVALUATE TRUE
126400         WHEN RW-OVERALL-SCORE < 30
126500             MOVE 'LOW'      TO RW-OVERALL-LEVEL
126600         WHEN RW-OVERALL-SCORE < 60
126700             MOVE 'MODERATE' TO RW-OVERALL-LEVEL
126800         WHEN OTHER
126900             MOVE 'HIGH'     TO RW-OVERALL-LEVEL
127000     END-EVALUATE.
127100 273-EXIT.
127200     EXIT.
127300 
127400* SELECTS THE TWO HIGHEST-SCORING FACTORS, DESCENDING.  THE
127500* FACTOR TABLE IS ONLY SIX ENTRIES LONG SO A SIMPLE TWO-PASS
127600* SCAN IS USED RATHER THAN A SORT.
127700 274-SELECT-TOP-RISKS.
127800     MOVE SPACES TO RW-TOP-RISK-1, RW-TOP-RISK-2.
127900     MOVE -1 TO WS-TEMP-GENERIC.
128000     PERFORM 274A-TEST-TOP-1 VARYING RW-FCT-IDX
128100         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
128200     MOVE -1 TO WS-TEMP-GENERIC.
128300     PERFORM 274B-TEST-TOP-2 VARYING RW-FCT-IDX
128400         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
128500 274-EXIT.
128600     EXIT.
128700 
128800 274A-TEST-TOP-1.
128900     IF RW-FACTOR-SCORE(RW-FCT-IDX) > WS-TEMP-GENERIC
129000         MOVE RW-FACTOR-SCORE(RW-FCT-IDX) TO WS-TEMP-GENERIC
129100         MOVE RW-FACTOR-NAME(RW-FCT-IDX)  TO RW-TOP-RISK-1
129200         SET RW-TOP-RISK-1-IDX           TO RW-FCT-IDX
129300     END-IF.
129400 274A-EXIT.
129500     EXIT.
129600 
129700 274B-TEST-TOP-2.
129800     IF RW-FACTOR-NAME(RW-FCT-IDX) NOT = RW-TOP-RISK-1
129900         IF RW-FACTOR-SCORE(RW-FCT-IDX) > WS-TEMP-GENERIC
130000             MOVE RW-FACTOR-SCORE(RW-FCT-IDX) TO WS-TEMP-GENERIC
130100             MOVE RW-FACTOR-NAME(RW-FCT-IDX) TO RW-TOP-RISK-2
130200             SET RW-TOP-RISK-2-IDX          TO RW-FCT-IDX
130300         END-IF
130400     END-IF.
130500 274B-EXIT.
130600     EXIT.
130700 
130800* RULE 7 - SUMMARY SENTENCE AND RECOMMENDATION LIST, BUILT FROM
130900* THE FIXED LEVEL/FACTOR TEMPLATES 271C LOADED INTO THE FACTOR
131000* TABLE.  THE LIST IS THE TOP-2 FACTORS' OWN RECOMMENDATIONS
131100* FOLLOWED BY THE GENERAL RECOMMENDATIONS FOR THE OVERALL LEVEL -
131200* LOW GETS 1 GENERAL LINE, MODERATE 2, HIGH 3 (REQUEST 02-033).
131300 276-BUILD-SUMMARY.
131400     MOVE SPACES TO RW-SUMMARY-TEXT.
131500     MOVE SPACES TO RW-RECOMM-FLAT.
131600     MOVE 0 TO RW-RECOMM-COUNT.
131700 
131800     EVALUATE RW-OVERALL-LEVEL
131900         WHEN 'LOW'
132000             STRING 'CONDITIONS ARE SAFE TODAY - MINOR CONCERN: '
132100                 DELIMITED BY SIZE
132200                 RW-TOP-RISK-1 DELIMITED BY SPACE
132300                 INTO RW-SUMMARY-TEXT
132400         WHEN 'MODERATE'
132500             STRING 'MODERATE CAUTION NEEDED - MAIN CONCERNS: '
132600                 DELIMITED BY SIZE
132700                 RW-TOP-RISK-1 DELIMITED BY SPACE
132800                 ' AND ' DELIMITED BY SIZE
132900                 RW-TOP-RISK-2 DELIMITED BY SPACE
133000                 INTO RW-SUMMARY-TEXT
133100         WHEN OTHER
133200             STRING 'HIGH RISK TODAY DUE TO ' DELIMITED BY SIZE
133300                 RW-TOP-RISK-1 DELIMITED BY SPACE
133400                 ' AND ' DELIMITED BY SIZE
133500                 RW-TOP-RISK-2 DELIMITED BY SPACE
133600                 ' - AVOID OUTDOOR ACTIVITY UNLESS NECESSARY'
133700                 DELIMITED BY SIZE
133800                 INTO RW-SUMMARY-TEXT
133900     END-EVALUATE.
134000 
134100     MOVE RW-FACTOR-RECOMM(RW-TOP-RISK-1-IDX)
134200         TO RW-RECOMM-LINE(1).
134300     MOVE RW-FACTOR-RECOMM(RW-TOP-RISK-2-IDX)
134400         TO RW-RECOMM-LINE(2).
134500     MOVE 2 TO RW-RECOMM-COUNT.
134600 
134700     EVALUATE RW-OVERALL-LEVEL
134800         WHEN 'LOW'
134900             MOVE 'STAY HYDRATED AND ENJOY YOUR DAY'
135000                 TO RW-RECOMM-LINE(3)
135100             MOVE 3 TO RW-RECOMM-COUNT
135200         WHEN 'MODERATE'
135300             MOVE 'KEEP A PHONE CHARGED AND NEARBY IN CASE OF
135400-    ' EMERGENCY'              TO RW-RECOMM-LINE(3)
135500             MOVE 'LET A FAMILY MEMBER KNOW BEFORE YOU HEAD OUT'
135600                 TO RW-RECOMM-LINE(4)
135700             MOVE 4 TO RW-RECOMM-COUNT
135800         WHEN OTHER
135900             MOVE 'STAY INDOORS IF POSSIBLE'
136000                 TO RW-RECOMM-LINE(3)
136100             MOVE 'KEEP EMERGENCY CONTACTS ACCESSIBLE'
136200                 TO RW-RECOMM-LINE(4)
136300             MOVE 'WATCH FOR DIZZINESS, BREATHLESSNESS OR CHEST
136400-    ' PAIN'                   TO RW-RECOMM-LINE(5)
136500             MOVE 5 TO RW-RECOMM-COUNT
136600     END-EVALUATE.
136700 276-EXIT.
136800     EXIT.
136900 
137000* RULE 8 - PER-FACTOR ALERT/ADVISORY GENERATION.
137100 280-GENERATE-ALERTS.
137200     MOVE SPACES TO RW-ALERT-FLAT.
137300     MOVE 0 TO ASS-ALERT-COUNT.
137400     PERFORM 280A-ALERT-ONE-FACTOR VARYING RW-FCT-IDX
137500         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
137600 280-EXIT.
137700     EXIT.
137800 
137900 280A-ALERT-ONE-FACTOR.
138000     SET RW-ALT-IDX TO RW-FCT-IDX.
138100     EVALUATE TRUE
138200         WHEN RW-FACTOR-LEVEL(RW-FCT-IDX) = 'HIGH'
138300             MOVE 'HIGH'
138400                 TO RW-ALERT-SEVERITY(RW-ALT-IDX)
138500             STRING RW-FACTOR-NAME(RW-FCT-IDX) DELIMITED BY SPACE
138600                    ' ALERT' DELIMITED BY SIZE
138700                    INTO RW-ALERT-TITLE(RW-ALT-IDX)
138800             MOVE RW-FACTOR-REASON(RW-FCT-IDX)
138900                 TO RW-ALERT-MESSAGE(RW-ALT-IDX)
139000             MOVE RW-FACTOR-RECOMM(RW-FCT-IDX)
139100                 TO RW-ALERT-ACTION(RW-ALT-IDX)
139200             ADD 1 TO ASS-ALERT-COUNT
139300         WHEN RW-FACTOR-LEVEL(RW-FCT-IDX) = 'MODERATE'
139400              AND RW-FACTOR-SCORE(RW-FCT-IDX) > 50
139500             MOVE 'MODERATE'
139600                 TO RW-ALERT-SEVERITY(RW-ALT-IDX)
139700             STRING RW-FACTOR-NAME(RW-FCT-IDX) DELIMITED BY SPACE
139800                    ' ADVISORY' DELIMITED BY SIZE
139900                    INTO RW-ALERT-TITLE(RW-ALT-IDX)
140000             MOVE RW-FACTOR-REASON(RW-FCT-IDX)
140100                 TO RW-ALERT-MESSAGE(RW-ALT-IDX)
140200             MOVE RW-FACTOR-RECOMM(RW-FCT-IDX)
140300                 TO RW-ALERT-ACTION(RW-ALT-IDX)
140400             ADD 1 TO ASS-ALERT-COUNT
140500         WHEN OTHER
140600             CONTINUE
140700     END-EVALUATE.
140800 280A-EXIT.
140900     EXIT.
141000 
141100* RULE 9 - TIME-OF-DAY ADVICE.  HOUR BOUNDARIES: MORNING IS
141200* BEFORE 1200, AFTERNOON IS 1200 THRU 1759, EVENING IS 1800
141300* THRU 2359.
141400 285-TIME-OF-DAY-ADVICE.
141500     MOVE SPACES TO WS-ADVICE-LINE.
141600     EVALUATE TRUE
141700         WHEN OBS-TIME < 1200
141800             IF OBS-TEMPERATURE < 28 AND OBS-AQI < 100
141900                 MOVE 'GOOD MORNING FOR A WALK BEFORE 9 AM'
142000                                                TO WS-ADVICE-LINE
142100             ELSE
142200                 IF OBS-AQI >= 100
142300                     MOVE 'AIR QUALITY IS POOR THIS MORNING -
142400-'CONSIDER STAYING INDOORS'          TO WS-ADVICE-LINE
142500                 ELSE
142600                     MOVE 'WARM THIS MORNING - PACE YOURSELF'
142700                                                TO WS-ADVICE-LINE
142800                 END-IF
142900             END-IF
143000         WHEN OBS-TIME < 1800
143100             IF OBS-TEMPERATURE > 35
143200                 MOVE 'STAY INDOORS THIS AFTERNOON'
143300                                                TO WS-ADVICE-LINE
143400             ELSE
143500                 IF OBS-UV-INDEX > 5
143600                     MOVE 'HIGH UV THIS AFTERNOON - SEEK SHADE'
143700                                                TO WS-ADVICE-LINE
143800                 ELSE
143900                     MOVE 'CONDITIONS MANAGEABLE THIS AFTERNOON'
144000                                                TO WS-ADVICE-LINE
144100                 END-IF
144200             END-IF
144300         WHEN OTHER
144400             IF OBS-NOISE-DB > 60
144500                 MOVE 'CLOSE WINDOWS THIS EVENING - NOISY'
144600                                                TO WS-ADVICE-LINE
144700             ELSE
144800                 IF OBS-TEMPERATURE < 20
144900                     MOVE 'DRESS WARM THIS EVENING'
145000                                                TO WS-ADVICE-LINE
145100                 ELSE
145200                     MOVE 'COMFORTABLE THIS EVENING'
145300                                                TO WS-ADVICE-LINE
145400                 END-IF
145500             END-IF
145600     END-EVALUATE.
145700 285-EXIT.
145800     EXIT.
145900 
146000* RULE 11 - DATA CONFIDENCE.
146100 290-DATA-CONFIDENCE.
146200     MOVE 100 TO WS-CONF-RAW.
146300 
146400     IF OBS-DATA-AGE-MIN > 120
146500         SUBTRACT 30 FROM WS-CONF-RAW
146600     ELSE
146700         IF OBS-DATA-AGE-MIN > 60
146800             SUBTRACT 20 FROM WS-CONF-RAW
146900         END-IF
147000     END-IF.
147100 
147200     IF OBS-IS-FORECAST
147300         SUBTRACT 15 FROM WS-CONF-RAW
147400     END-IF.
147500 
147600     EVALUATE TRUE
147700         WHEN OBS-PRECISION-FALLBACK
147800             SUBTRACT 20 FROM WS-CONF-RAW
147900         WHEN OBS-PRECISION-CITY
148000             SUBTRACT 15 FROM WS-CONF-RAW
148100         WHEN OBS-PRECISION-PINNED
148200             CONTINUE
148300         WHEN OTHER
148400             CONTINUE
148500     END-EVALUATE.
148600 
148700     IF OBS-MISSING-CNT > 0
148800         COMPUTE WS-TEMP-GENERIC = OBS-MISSING-CNT * 10
148900         IF WS-TEMP-GENERIC > 30
149000             MOVE 30 TO WS-TEMP-GENERIC
149100         END-IF
149200         SUBTRACT WS-TEMP-GENERIC FROM WS-CONF-RAW
149300     END-IF.
149400 
149500     IF OBS-IS-CACHED
149600         SUBTRACT 20 FROM WS-CONF-RAW
149700     END-IF.
149800 
149900     IF OBS-ERROR-CNT > 0
150000         COMPUTE WS-TEMP-GENERIC = OBS-ERROR-CNT * 10
150100         IF WS-TEMP-GENERIC > 20
150200             MOVE 20 TO WS-TEMP-GENERIC
150300         END-IF
150400         SUBTRACT WS-TEMP-GENERIC FROM WS-CONF-RAW
150500     END-IF.
150600 
150700     IF WS-CONF-RAW < 0
150800         MOVE 0 TO WS-CONF-RAW
150900     END-IF.
151000     IF WS-CONF-RAW > 100
151100         MOVE 100 TO WS-CONF-RAW
151200     END-IF.
151300 
151400     MOVE WS-CONF-RAW TO ASS-CONF-SCORE.
151500     EVALUATE TRUE
151600         WHEN WS-CONF-RAW >= 80
151700             MOVE 'HIGH'   TO ASS-CONF-LEVEL
151800         WHEN WS-CONF-RAW >= 60
151900             MOVE 'MEDIUM' TO ASS-CONF-LEVEL
152000         WHEN OTHER
152100             MOVE 'LOW'    TO ASS-CONF-LEVEL
152200     END-EVALUATE.
152300 290-EXIT.
152400     EXIT.
152500 
152600* RULE 12 - FRESHNESS.  A MISSING TIMESTAMP (OBS-AGE-MISSING) GOES
152700* STRAIGHT TO STALE AT AGE 999 RATHER THAN BEING READ AS A
152800* GENUINE ZERO-MINUTE-OLD OBSERVATION (REQUEST 02-058).
152900 295-FRESHNESS.
153000     IF OBS-AGE-MISSING
153100         MOVE 999 TO WS-FRESH-AGE
153200         MOVE 'Stale' TO ASS-FRESH-LABEL
153300     ELSE
153400         MOVE OBS-DATA-AGE-MIN TO WS-FRESH-AGE
153500         EVALUATE TRUE
153600             WHEN WS-FRESH-AGE <= 30
153700                 MOVE 'Fresh'          TO ASS-FRESH-LABEL
153800             WHEN WS-FRESH-AGE <= 120
153900                 MOVE 'Slightly Stale' TO ASS-FRESH-LABEL
154000             WHEN OTHER
154100                 MOVE 'Stale'          TO ASS-FRESH-LABEL
154200         END-EVALUATE
154300     END-IF.
154400 295-EXIT.
154500     EXIT.
154600 
154700***************************************************************
154800*  400 - 430 : ASSEMBLE OUTPUT, WRITE, PRINT, ACCUMULATE
154900***************************************************************
155000 400-BUILD-ASSESSMENT-REC.
155100* SCORES ARE CARRIED AT 4 DECIMALS IN WORKING STORAGE BUT THE
155200* OUTPUT RECORD ONLY HOLDS 1 - ROUND HALF-UP GOING OUT, DO NOT
155300* LET THE MOVE TRUNCATE (REQUEST 02-064).
155400     MOVE OBS-ID          TO ASS-OBS-ID.
155500     MOVE OBS-LOCATION    TO ASS-LOCATION.
155600     COMPUTE ASS-OVERALL-SCORE ROUNDED = RW-OVERALL-SCORE.
155700     MOVE RW-OVERALL-LEVEL TO ASS-OVERALL-LEVEL.
155800     MOVE RW-TOP-RISK-1    TO ASS-TOP-RISK-1.
155900     MOVE RW-TOP-RISK-2    TO ASS-TOP-RISK-2.
156000 
156100     COMPUTE ASS-AIR-SCORE      ROUNDED = RW-FACTOR-SCORE(1).
156200     COMPUTE ASS-THERMAL-SCORE  ROUNDED = RW-FACTOR-SCORE(2).
156300     COMPUTE ASS-HUMIDITY-SCORE ROUNDED = RW-FACTOR-SCORE(3).
156400     COMPUTE ASS-UV-SCORE       ROUNDED = RW-FACTOR-SCORE(4).
156500     COMPUTE ASS-FLOOD-SCORE    ROUNDED = RW-FACTOR-SCORE(5).
156600     COMPUTE ASS-NOISE-SCORE    ROUNDED = RW-FACTOR-SCORE(6).
156700     MOVE RW-FACTOR-LEVEL(1) TO ASS-AIR-LEVEL.
156800     MOVE RW-FACTOR-LEVEL(2) TO ASS-THERMAL-LEVEL.
156900     MOVE RW-FACTOR-LEVEL(3) TO ASS-HUMIDITY-LEVEL.
157000     MOVE RW-FACTOR-LEVEL(4) TO ASS-UV-LEVEL.
157100     MOVE RW-FACTOR-LEVEL(5) TO ASS-FLOOD-LEVEL.
157200     MOVE RW-FACTOR-LEVEL(6) TO ASS-NOISE-LEVEL.
157300 
157400     MOVE RW-SUMMARY-TEXT  TO ASS-SUMMARY-TEXT.
157500     MOVE RW-RECOMM-COUNT  TO ASS-RECOMM-COUNT.
157600     PERFORM 405-MOVE-ONE-RECOMM VARYING RW-REC-IDX
157700         FROM 1 BY 1 UNTIL RW-REC-IDX > 5.
157800     MOVE WS-PM25-EQUIV-CHECK TO ASS-AQI-PM25-INV.
157900     MOVE WS-PM10-EQUIV-CHECK TO ASS-AQI-PM10-INV.
158000 400-EXIT.
158100     EXIT.
158200 
158300 405-MOVE-ONE-RECOMM.
158400     MOVE RW-RECOMM-LINE(RW-REC-IDX)
158500         TO ASS-RECOMM-LINE(RW-REC-IDX).
158600 405-EXIT.
158700     EXIT.
158800 
158900 410-WRITE-ASSESSMENT.
159000     WRITE FS-ASSESS-REC FROM WS-ASSESS-RECORD.
159100     ADD 1 TO RECORDS-WRITTEN.
159200 410-EXIT.
159300     EXIT.
159400 
159500 420-PRINT-DETAIL.
159600     IF LINE-COUNT >= REPORT-MAX-LINES
159700         PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT
159800     END-IF.
159900 
160000* PRINTED SCORE COLUMNS ARE 1-DECIMAL TOO - ROUND HALF-UP GOING
160100* OUT THE SAME AS THE ASSESSMENT RECORD (REQUEST 02-064).
160200     MOVE OBS-ID              TO DL1-OBS-ID.
160300     MOVE OBS-LOCATION        TO DL1-LOCATION.
160400     COMPUTE DL1-OVERALL-SCORE ROUNDED = RW-OVERALL-SCORE.
160500     MOVE RW-OVERALL-LEVEL    TO DL1-OVERALL-LEVEL.
160600     COMPUTE DL1-AIR-SCORE      ROUNDED = RW-FACTOR-SCORE(1).
160700     COMPUTE DL1-THERMAL-SCORE  ROUNDED = RW-FACTOR-SCORE(2).
160800     COMPUTE DL1-HUMIDITY-SCORE ROUNDED = RW-FACTOR-SCORE(3).
160900     COMPUTE DL1-UV-SCORE       ROUNDED = RW-FACTOR-SCORE(4).
161000     COMPUTE DL1-FLOOD-SCORE    ROUNDED = RW-FACTOR-SCORE(5).
161100     COMPUTE DL1-NOISE-SCORE    ROUNDED = RW-FACTOR-SCORE(6).
161200     MOVE RW-TOP-RISK-1       TO DL1-TOP-CONCERN.
161300     MOVE ASS-ALERT-COUNT     TO DL1-ALERT-COUNT.
161400     MOVE ASS-CONF-SCORE      TO DL1-CONF-SCORE.
161500     MOVE ASS-CONF-LEVEL      TO DL1-CONF-LEVEL.
161600 
161700     MOVE DETAIL-LINE1 TO FR-RPT-REC.
161800     WRITE FR-RPT-REC.
161900     ADD 1 TO LINE-COUNT.
162000 
162100     MOVE WS-ADVICE-LINE TO DL2-ADVICE.
162200     MOVE DETAIL-LINE2-ADVICE TO FR-RPT-REC.
162300     WRITE FR-RPT-REC.
162400     ADD 1 TO LINE-COUNT.
162500 420-EXIT.
162600     EXIT.
162700 
162800 430-ACCUMULATE-TOTALS.
162900     EVALUATE TRUE
163000         WHEN RW-OVERALL-LEVEL = 'LOW'
163100             ADD 1 TO NBR-LOW
163200         WHEN RW-OVERALL-LEVEL = 'MODERATE'
163300             ADD 1 TO NBR-MODERATE
163400         WHEN OTHER
163500             ADD 1 TO NBR-HIGH
163600     END-EVALUATE.
163700     ADD ASS-ALERT-COUNT TO TOTAL-ALERTS.
163800     ADD RW-OVERALL-SCORE TO SUM-OVERALL-SCORE.
163900 430-EXIT.
164000     EXIT.
164100 
164200 800-WRITE-CONTROL-TOTALS.
164300     IF RECORDS-READ > 0
164400         COMPUTE AVERAGE-OVERALL-SCORE ROUNDED =
164500             SUM-OVERALL-SCORE / RECORDS-READ
164600     ELSE
164700         MOVE 0 TO AVERAGE-OVERALL-SCORE
164800     END-IF.
164900 
165000     MOVE BLANK-LINE TO FR-RPT-REC.
165100     WRITE FR-RPT-REC.
165200     MOVE RECORDS-READ TO TL1-RECORDS.
165300     MOVE TOTAL-LINE1 TO FR-RPT-REC.
165400     WRITE FR-RPT-REC.
165500     MOVE NBR-LOW TO TL2-LOW.
165600     MOVE TOTAL-LINE2 TO FR-RPT-REC.
165700     WRITE FR-RPT-REC.
165800     MOVE NBR-MODERATE TO TL3-MODERATE.
165900     MOVE TOTAL-LINE3 TO FR-RPT-REC.
166000     WRITE FR-RPT-REC.
166100     MOVE NBR-HIGH TO TL4-HIGH.
166200     MOVE TOTAL-LINE4 TO FR-RPT-REC.
166300     WRITE FR-RPT-REC.
166400     MOVE AVERAGE-OVERALL-SCORE TO TL5-AVERAGE.
166500     MOVE TOTAL-LINE5 TO FR-RPT-REC.
166600     WRITE FR-RPT-REC.
166700     MOVE TOTAL-ALERTS TO TL6-ALERTS.
166800     MOVE TOTAL-LINE6 TO FR-RPT-REC.
166900     WRITE FR-RPT-REC.
167000 800-EXIT.
167100     EXIT.
167200 
167300 900-CLOSE-OUT.
167400     CLOSE FE-OBS.
167500     CLOSE FS-ASSESS.
167600     CLOSE FR-RPT.
167700 900-EXIT.
167800     EXIT.
