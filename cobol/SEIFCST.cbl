000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEIFCST.
000300 AUTHOR. R M TURLEY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/02/97.
000600 DATE-COMPILED. 08/02/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM RUNS A SHORT-TERM FORECAST TREND AGAINST A
001000*  CHRONOLOGICALLY ORDERED SERIES OF FORECAST-POINT RECORDS FOR
001100*  ONE LOCATION.  EACH POINT IS SCORED BY THE SAME SIX-FACTOR
001200*  SAFETY-INDEX STACK USED ON THE OBSERVED DATA, ASSUMING AN
001300*  ELDERLY SUBJECT ON A WALKING ACTIVITY (THE FORECAST FEED
001400*  CARRIES NO SUBJECT FIELDS OF ITS OWN).  THE MEAN SCORE OF
001500*  THE FIRST HALF OF THE SERIES IS COMPARED AGAINST THE SECOND
001600*  HALF TO CLASSIFY THE OVERALL TREND, AND EVERY HIGH-RISK
001700*  POINT PRODUCES AN EARLY-WARNING LINE ON THE REPORT.
001800*
001900*  MODIFICATION LOG:
002000*  08/02/97  RMT  ORIGINAL - CONVERTED FROM THE STATE-LEVEL
002100*                 SALARY CONTROL BREAK TO A TIME-SERIES BREAK
002200*                 ON FIRST-HALF / SECOND-HALF MEAN (REQUEST
002300*                 97-114)
002400*  09/02/98  DKP  ADDED THE SIX-FACTOR SCORING STACK PER POINT
002500*                 AND THE EARLY-WARNING LINES (REQUEST 98-077)
002600*  01/06/99  DKP  Y2K - FC-TIME IS HHMM ONLY, NO YEAR CARRIED
002700*                 IN THE FORECAST TABLE, NOTHING TO CONVERT
002800*  11/14/01  LWM  WIDENED CONCERN COLUMN ON THE WARNING LINE
002900*                 TO MATCH THE WIDER LOCATION NAMES (REQ 01-276)
003000*  03/21/02  LWM  EXPANDED THE PM2.5/PM10 AQI BREAKPOINT TABLES
003100*                 TO THE FULL SEVEN BANDS EACH - THE SHORTENED
003200*                 FOUR-BAND VERSION WAS UNDERSCORING ELEVATED
003300*                 PM READINGS (REQUEST 02-033)
003400*  04/09/07  JGS  REMOVED THE OLD FUNCTION SUM/MAX/MIN CALLS
003500*                 FROM THE MEAN COMPARISON - REWRITTEN AS
003600*                 STRAIGHT ACCUMULATION LOOPS (REQUEST 07-019)
003700*  08/02/02  LWM  FC-FIRST-HALF-SUM AND FC-SECOND-HALF-SUM ARE
003800*                 NOW COMP-3 LIKE THE MONEY TOTALS ON THE OTHER
003900*                 BATCH RUNS IN THIS SHOP - LEFT DISPLAY BY
004000*                 OVERSIGHT SINCE THE 07-019 REWRITE (REQUEST
004100*                 02-058)
004200*  08/09/02  LWM  WS-AQI-FROM-PM25/PM10/FINAL ARE WHOLE NUMBERS
004300*                 NOW - THE 4-DECIMAL PICTURE WAS ROUNDING PAST
004400*                 THE WHOLE AQI POINT THE TABLE CALLS FOR.  ALSO
004500*                 WIRED UPSI-0 TO A PER-POINT DIAG LINE IN
004600*                 100-LOAD-FCST-TABLE - IT HAD BEEN DECLARED BUT
004700*                 NEVER REFERENCED SINCE THE ORIGINAL CONVERSION
004800*                 (REQUEST 02-064)
004900***************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS WS-DIAG-MODE-ON
005800            OFF STATUS IS WS-DIAG-MODE-OFF
005900     CLASS WS-ALPHA-LOC-CLASS IS "A" THRU "Z", SPACE.
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT FE-FCST
006400         ASSIGN TO FCSTIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS IFCODE.
006700 
006800     SELECT FR-RPT
006900         ASSIGN TO FCSTRPT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS RFCODE.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  FE-FCST
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 100 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS FE-FCST-REC.
008100 01  FE-FCST-REC                 PIC X(100).
008200 
008300 FD  FR-RPT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS FR-RPT-REC.
008900 01  FR-RPT-REC                  PIC X(132).
009000 
009100 WORKING-STORAGE SECTION.
009200 
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(02).
009500         88  FCST-NO-MORE-DATA           VALUE "10".
009600     05  RFCODE                  PIC X(02).
009700     05  FILLER                  PIC X(02).
009800* FS-CODES-FLAT REDEFINES BOTH STATUS CODES TOGETHER FOR THE
009900* ABEND-TRAP DISPLAY IN 900-CLOSE-OUT.
010000 01  FS-CODES-FLAT REDEFINES FILE-STATUS-CODES PIC X(06).
010100 
010200 77  MORE-RECORDS-SW             PIC X(01) VALUE SPACE.
010300     88  NO-MORE-RECORDS                  VALUE 'N'.
010400 77  FCST-TABLE-MAX              PIC 9(02) COMP VALUE 60.
010500 
010600     COPY OBSREC.
010700     COPY RISKWRK.
010800 
010900* FC-TABLE HOLDS ONE ENTRY PER FORECAST POINT, LOADED ON THE
011000* FIRST PASS SO THE FIRST-HALF/SECOND-HALF MEAN CAN BE TAKEN
011100* BEFORE ANY WARNING LINE IS PRINTED (THE TREND LINE MUST
011200* PRECEDE THE PER-POINT WARNINGS ON THE REPORT).
011300 01  FC-TABLE-AREA.
011400     05  FC-ENTRY OCCURS 60 TIMES INDEXED BY FC-IDX.
011500         10  FC-TIME             PIC 9(04).
011600         10  FC-SCORE            PIC S9(03)V9(01).
011700         10  FC-LEVEL            PIC X(08).
011800         10  FC-CONCERN          PIC X(20).
011900* FC-TABLE-FLAT REDEFINES THE WHOLE TABLE AS ONE STRING SO IT
012000* CAN BE BLANKED WITH A SINGLE MOVE AT STARTUP.
012100 01  FC-TABLE-FLAT REDEFINES FC-TABLE-AREA PIC X(2160).
012200 
012300 01  WS-FCST-COUNTERS.
012400     05  FC-COUNT                PIC S9(04) COMP.
012500     05  FC-HALF-POINT           PIC S9(04) COMP.
012600     05  FC-FIRST-HALF-CNT       PIC S9(04) COMP.
012700     05  FC-SECOND-HALF-CNT      PIC S9(04) COMP.
012800     05  FC-WARNING-CNT          PIC S9(04) COMP.
012900 
013000 01  WS-FCST-ACCUMULATORS.
013100     05  FC-FIRST-HALF-SUM       PIC S9(07)V9(01) COMP-3.
013200     05  FC-SECOND-HALF-SUM      PIC S9(07)V9(01) COMP-3.
013300     05  FC-FIRST-HALF-MEAN      PIC S9(05)V9(04).
013400     05  FC-SECOND-HALF-MEAN     PIC S9(05)V9(04).
013500     05  FC-TREND-TEXT           PIC X(10).
013600     05  FILLER                  PIC X(06).
013700* FC-ACCUM-BY-HALF REDEFINES THE TWO SUM/COUNT PAIRS AS A
013800* 2-OCCURRENCE TABLE SO 500-TREND-BREAK CAN LOAD EITHER HALF
013900* THROUGH ONE SUBSCRIPT INSTEAD OF TWO SEPARATE PARAGRAPHS.
014000 01  FC-ACCUM-BY-HALF REDEFINES WS-FCST-ACCUMULATORS.
014100     05  FC-HALF-SUM-TBL  OCCURS 2 TIMES PIC S9(07)V9(01)
014200                                         COMP-3.
014300     05  FILLER                  PIC X(34).
014400 
014500* WORKING FIELDS FOR THE RISK STACK - SAME FORMULAS AS THE
014600* MAIN ASSESSMENT RUN, RESTATED HERE OVER THE FORECAST TABLE.
014700 01  WS-CALC-FIELDS.
014800     05  WS-HEAT-ADD             PIC S9(01)V9(01).
014900     05  WS-WIND-COOL            PIC S9(01)V9(04).
015000     05  WS-EFFECTIVE-TEMP       PIC S9(03)V9(04).
015100     05  WS-EFFECTIVE-PM25       PIC S9(05)V9(04).
015200     05  WS-EFFECTIVE-PM10       PIC S9(05)V9(04).
015300     05  WS-PM25-SCORE           PIC S9(03)V9(04).
015400     05  WS-PM10-SCORE           PIC S9(03)V9(04).
015500     05  WS-AQI-SCORE            PIC S9(03)V9(04).
015600* AQI SUB-INDEX IS A WHOLE NUMBER PER THE EPA TABLE - A 4-DECIMAL
015700* PICTURE HERE LEFT THE ROUNDED CLAUSE ON 215/216'S COMPUTE
015800* ROUNDING TO THE 4TH DECIMAL INSTEAD OF A WHOLE AQI POINT
015900* (REQUEST 02-064).
016000     05  WS-AQI-FROM-PM25        PIC S9(03).
016100     05  WS-AQI-FROM-PM10        PIC S9(03).
016200     05  WS-AQI-FINAL            PIC S9(03).
016300     05  WS-HUMID-DEFICIT        PIC S9(03)V9(04).
016400     05  WS-HUMID-EXCESS         PIC S9(03)V9(04).
016500     05  WS-EFFECTIVE-UV         PIC S9(04)V9(04).
016600     05  WS-RAIN-SCORE           PIC S9(03)V9(04).
016700     05  WS-WATER-SCORE          PIC S9(03)V9(04).
016800     05  WS-NOISE-RATIO          PIC S9(01)V9(04).
016900     05  WS-TEMP-GENERIC         PIC S9(05)V9(04).
017000     05  WS-MIDPOINT-DIFF        PIC S9(05)V9(04).
017100 
017200 01  WS-PRINT-FIELDS.
017300     05  WS-SCORE-O              PIC ZZ9.9.
017400 
017500 01  BLANK-LINE                  PIC X(132) VALUE SPACES.
017600 
017700 01  HEADER-LINE1.
017800     05  FILLER                  PIC X(30) VALUE
017900         'SENIOR ENVIRONMENTAL SAFETY I'.
018000     05  FILLER                  PIC X(28) VALUE
018100         'NDEX - FORECAST TREND REPORT'.
018200     05  FILLER                  PIC X(74) VALUE SPACES.
018300 
018400 01  TREND-LINE.
018500     05  FILLER                  PIC X(20) VALUE
018600         'FORECAST TREND. . .'.
018700     05  TL-TEXT                 PIC X(10).
018800     05  FILLER                  PIC X(06) VALUE SPACES.
018900     05  FILLER                  PIC X(12) VALUE 'FIRST HALF:'.
019000     05  TL-FIRST-MEAN           PIC ZZ9.9.
019100     05  FILLER                  PIC X(04) VALUE SPACES.
019200     05  FILLER                  PIC X(13) VALUE 'SECOND HALF:'.
019300     05  TL-SECOND-MEAN          PIC ZZ9.9.
019400     05  FILLER                  PIC X(54) VALUE SPACES.
019500 
019600 01  WARNING-LINE.
019700     05  FILLER                  PIC X(17) VALUE
019800         'HIGH RISK EXPECTE'.
019900     05  FILLER                  PIC X(10) VALUE
020000         'D AROUND  '.
020100     05  WL-TIME                 PIC 9(04).
020200     05  FILLER                  PIC X(18) VALUE
020300         ' - MAIN CONCERN: '.
020400     05  WL-CONCERN              PIC X(20).
020500     05  FILLER                  PIC X(06) VALUE ' SCORE'.
020600     05  FILLER                  PIC X(02) VALUE ': '.
020700     05  WL-SCORE                PIC ZZ9.9.
020800     05  FILLER                  PIC X(38) VALUE SPACES.
020900 
021000 01  NO-WARNING-LINE.
021100     05  FILLER                  PIC X(49) VALUE
021200         'NO HIGH-RISK PERIODS FOUND IN THE FORECAST SERIES'.
021300     05  FILLER                  PIC X(83) VALUE SPACES.
021400 
021500 PROCEDURE DIVISION.
021600 MAIN-PROCEDURE.
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800     PERFORM 100-LOAD-FCST-TABLE THRU 100-EXIT
021900             UNTIL NO-MORE-RECORDS.
022000     PERFORM 500-TREND-BREAK THRU 500-EXIT.
022100     PERFORM 600-PRINT-TREND-LINE THRU 600-EXIT.
022200     PERFORM 610-PRINT-WARNINGS THRU 610-EXIT.
022300     PERFORM 900-CLOSE-OUT THRU 900-EXIT.
022400     GOBACK.
022500 
022600 000-HOUSEKEEPING.
022700     OPEN INPUT FE-FCST.
022800     OPEN OUTPUT FR-RPT.
022900     MOVE SPACES TO FC-TABLE-FLAT.
023000     MOVE 0 TO FC-COUNT.
023100     MOVE HEADER-LINE1 TO FR-RPT-REC.
023200     WRITE FR-RPT-REC.
023300     MOVE BLANK-LINE TO FR-RPT-REC.
023400     WRITE FR-RPT-REC.
023500     PERFORM 110-READ-FCST THRU 110-EXIT.
023600 000-EXIT.
023700     EXIT.
023800 
023900 100-LOAD-FCST-TABLE.
024000     ADD 1 TO FC-COUNT.
024100     SET FC-IDX TO FC-COUNT.
024200     MOVE 'E' TO OBS-AGE-GROUP.
024300     MOVE 'W' TO OBS-ACTIVITY.
024400 
024500     PERFORM 210-AIR-QUALITY-RISK THRU 210-EXIT.
024600     PERFORM 220-THERMAL-RISK THRU 220-EXIT.
024700     PERFORM 230-HUMIDITY-RISK THRU 230-EXIT.
024800     PERFORM 240-UV-RISK THRU 240-EXIT.
024900     PERFORM 250-FLOOD-RISK THRU 250-EXIT.
025000     PERFORM 260-NOISE-RISK THRU 260-EXIT.
025100     PERFORM 270-SAFETY-INDEX THRU 270-EXIT.
025200 
025300     MOVE OBS-TIME          TO FC-TIME(FC-IDX).
025400     MOVE RW-OVERALL-SCORE  TO FC-SCORE(FC-IDX).
025500     MOVE RW-OVERALL-LEVEL  TO FC-LEVEL(FC-IDX).
025600     MOVE RW-TOP-RISK-1     TO FC-CONCERN(FC-IDX).
025700     IF WS-DIAG-MODE-ON
025800         DISPLAY 'SEIFCST DIAG: POINT ' FC-IDX
025900             ' TIME=' OBS-TIME ' SCORE=' RW-OVERALL-SCORE
026000             ' LEVEL=' RW-OVERALL-LEVEL
026100     END-IF.
026200 
026300     IF FC-COUNT < FCST-TABLE-MAX
026400         PERFORM 110-READ-FCST THRU 110-EXIT
026500     ELSE
026600         MOVE 'Y' TO MORE-RECORDS-SW
026700     END-IF.
026800 100-EXIT.
026900     EXIT.
027000 
027100 110-READ-FCST.
027200     READ FE-FCST INTO WS-OBS-RECORD
027300         AT END
027400             MOVE 'Y' TO MORE-RECORDS-SW
027500     END-READ.
027600 110-EXIT.
027700     EXIT.
027800 
027900***************************************************************
028000*  210 - 270 ARE THE SAME SIX RISK-FACTOR RULES AND SAFETY
028100*  INDEX AGGREGATION USED BY SEIMAIN, RESTATED HERE OVER THE
028200*  FORECAST POINT CURRENTLY IN WS-OBS-RECORD.  CONFIDENCE AND
028300*  FRESHNESS (RULES 11-12) DO NOT APPLY TO FORECAST POINTS.
028400***************************************************************
028500 210-AIR-QUALITY-RISK.
028600     EVALUATE TRUE
028700         WHEN OBS-ACT-REST         MOVE 0.60 TO WS-TEMP-GENERIC
028800         WHEN OBS-ACT-COMMUTE      MOVE 0.80 TO WS-TEMP-GENERIC
028900         WHEN OBS-ACT-OUTDOOR-WORK MOVE 1.30 TO WS-TEMP-GENERIC
029000         WHEN OBS-ACT-EXERCISE     MOVE 1.50 TO WS-TEMP-GENERIC
029100         WHEN OTHER                MOVE 1.00 TO WS-TEMP-GENERIC
029200     END-EVALUATE.
029300 
029400     COMPUTE WS-EFFECTIVE-PM25 = OBS-PM25 * WS-TEMP-GENERIC / 0.7.
029500     COMPUTE WS-EFFECTIVE-PM10 = OBS-PM10 * WS-TEMP-GENERIC / 0.7.
029600 
029700     EVALUATE TRUE
029800         WHEN WS-EFFECTIVE-PM25 <= 30
029900             COMPUTE WS-PM25-SCORE = WS-EFFECTIVE-PM25*(20/30)
030000         WHEN WS-EFFECTIVE-PM25 <= 60
030100             COMPUTE WS-PM25-SCORE =
030200                 20 + (WS-EFFECTIVE-PM25-30) * (30/30)
030300         WHEN WS-EFFECTIVE-PM25 <= 90
030400             COMPUTE WS-PM25-SCORE =
030500                 50 + (WS-EFFECTIVE-PM25-60) * (25/30)
030600         WHEN WS-EFFECTIVE-PM25 <= 150
030700             COMPUTE WS-PM25-SCORE =
030800                 75 + (WS-EFFECTIVE-PM25-90) * (15/60)
030900         WHEN OTHER
031000             COMPUTE WS-PM25-SCORE =
031100                 90 + (WS-EFFECTIVE-PM25-150) * (10/100)
031200             IF WS-PM25-SCORE > 100
031300                 MOVE 100 TO WS-PM25-SCORE
031400             END-IF
031500     END-EVALUATE.
031600 
031700     EVALUATE TRUE
031800         WHEN WS-EFFECTIVE-PM10 <= 50
031900             COMPUTE WS-PM10-SCORE = WS-EFFECTIVE-PM10*(15/50)
032000         WHEN WS-EFFECTIVE-PM10 <= 100
032100             COMPUTE WS-PM10-SCORE =
032200                 15 + (WS-EFFECTIVE-PM10-50) * (25/50)
032300         WHEN WS-EFFECTIVE-PM10 <= 200
032400             COMPUTE WS-PM10-SCORE =
032500                 40 + (WS-EFFECTIVE-PM10-100) * (30/100)
032600         WHEN OTHER
032700             COMPUTE WS-PM10-SCORE =
032800                 70 + (WS-EFFECTIVE-PM10-200) * (30/200)
032900             IF WS-PM10-SCORE > 100
033000                 MOVE 100 TO WS-PM10-SCORE
033100             END-IF
033200     END-EVALUATE.
033300 
033400* EPA BREAKPOINT TABLE FOR PM2.5, LINEAR INTERPOLATION WITHIN
033500* EACH BAND, ROUNDED HALF-UP - SAME SEVEN-BAND TABLE AS SEIMAIN
033600* 215-AQI-FROM-PM25 (REQUEST 02-033 - THE OLD FOUR-BAND VERSION
033700* WAS FOLDING 55.5-150.4 INTO THE 35.5-55.4 BAND AND SENDING
033800* EVERYTHING OVER 150.4 STRAIGHT TO 500).
033900     EVALUATE TRUE
034000         WHEN OBS-PM25 < 0
034100             MOVE 0 TO WS-AQI-FROM-PM25
034200         WHEN OBS-PM25 <= 12.0
034300             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
034400                 0 + (OBS-PM25 - 0) / (12.0 - 0) * (50 - 0)
034500         WHEN OBS-PM25 <= 35.4
034600             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
034700               51 + (OBS-PM25 - 12.1) / (35.4 - 12.1) * (100-51)
034800         WHEN OBS-PM25 <= 55.4
034900             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
035000              101 + (OBS-PM25 - 35.5) / (55.4 - 35.5) * (150-101)
035100         WHEN OBS-PM25 <= 150.4
035200             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
035300             151 + (OBS-PM25 - 55.5) / (150.4-55.5) * (200-151)
035400         WHEN OBS-PM25 <= 250.4
035500             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
035600            201 + (OBS-PM25 - 150.5) / (250.4-150.5) * (300-201)
035700         WHEN OBS-PM25 <= 350.4
035800             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
035900            301 + (OBS-PM25 - 250.5) / (350.4-250.5) * (400-301)
036000         WHEN OBS-PM25 <= 500.4
036100             COMPUTE WS-AQI-FROM-PM25 ROUNDED =
036200            401 + (OBS-PM25 - 350.5) / (500.4-350.5) * (500-401)
036300         WHEN OTHER
036400             MOVE 500 TO WS-AQI-FROM-PM25
036500     END-EVALUATE.
036600* EPA BREAKPOINT TABLE FOR PM10, SAME SEVEN-BAND SHAPE AS SEIMAIN
036700* 216-AQI-FROM-PM10 (REQUEST 02-033).
036800     EVALUATE TRUE
036900         WHEN OBS-PM10 < 0
037000             MOVE 0 TO WS-AQI-FROM-PM10
037100         WHEN OBS-PM10 <= 54
037200             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
037300                 0 + (OBS-PM10 - 0) / (54 - 0) * (50 - 0)
037400         WHEN OBS-PM10 <= 154
037500             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
037600                 51 + (OBS-PM10 - 55) / (154 - 55) * (100-51)
037700         WHEN OBS-PM10 <= 254
037800             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
037900                101 + (OBS-PM10 - 155) / (254-155) * (150-101)
038000         WHEN OBS-PM10 <= 354
038100             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
038200                151 + (OBS-PM10 - 255) / (354-255) * (200-151)
038300         WHEN OBS-PM10 <= 424
038400             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
038500                201 + (OBS-PM10 - 355) / (424-355) * (300-201)
038600         WHEN OBS-PM10 <= 504
038700             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
038800                301 + (OBS-PM10 - 425) / (504-425) * (400-301)
038900         WHEN OBS-PM10 <= 604
039000             COMPUTE WS-AQI-FROM-PM10 ROUNDED =
039100                401 + (OBS-PM10 - 505) / (604-505) * (500-401)
039200         WHEN OTHER
039300             MOVE 500 TO WS-AQI-FROM-PM10
039400     END-EVALUATE.
039500 
039600     MOVE OBS-AQI TO WS-AQI-FINAL.
039700     IF WS-AQI-FROM-PM25 > WS-AQI-FINAL
039800         MOVE WS-AQI-FROM-PM25 TO WS-AQI-FINAL
039900     END-IF.
040000     IF WS-AQI-FROM-PM10 > WS-AQI-FINAL
040100         MOVE WS-AQI-FROM-PM10 TO WS-AQI-FINAL
040200     END-IF.
040300 
040400     EVALUATE TRUE
040500         WHEN WS-AQI-FINAL <= 50
040600             COMPUTE WS-AQI-SCORE = WS-AQI-FINAL * (15/50)
040700         WHEN WS-AQI-FINAL <= 100
040800             COMPUTE WS-AQI-SCORE =
040900                 15 + (WS-AQI-FINAL-50) * (25/50)
041000         WHEN WS-AQI-FINAL <= 200
041100             COMPUTE WS-AQI-SCORE =
041200                 40 + (WS-AQI-FINAL-100) * (35/100)
041300         WHEN OTHER
041400             COMPUTE WS-AQI-SCORE =
041500                 75 + (WS-AQI-FINAL-200) * (25/300)
041600             IF WS-AQI-SCORE > 100
041700                 MOVE 100 TO WS-AQI-SCORE
041800             END-IF
041900     END-EVALUATE.
042000 
042100     COMPUTE RW-FACTOR-SCORE(1) =
042200         WS-PM25-SCORE*0.50 + WS-AQI-SCORE*0.30
042300                             + WS-PM10-SCORE*0.20.
042400 210-EXIT.
042500     EXIT.
042600 
042700 220-THERMAL-RISK.
042800     MOVE 2 TO WS-HEAT-ADD.
042900     COMPUTE WS-WIND-COOL = OBS-WIND-SPEED * 0.5.
043000     IF WS-WIND-COOL > 3
043100         MOVE 3 TO WS-WIND-COOL
043200     END-IF.
043300     COMPUTE WS-EFFECTIVE-TEMP =
043400         OBS-FEELS-LIKE + WS-HEAT-ADD - WS-WIND-COOL.
043500 
043600     EVALUATE TRUE
043700         WHEN WS-EFFECTIVE-TEMP >= 22 AND WS-EFFECTIVE-TEMP <= 32
043800             COMPUTE WS-MIDPOINT-DIFF = WS-EFFECTIVE-TEMP - 27
043900             IF WS-MIDPOINT-DIFF < 0
044000                 COMPUTE WS-MIDPOINT-DIFF = WS-MIDPOINT-DIFF * -1
044100             END-IF
044200             COMPUTE RW-FACTOR-SCORE(2) =
044300                 WS-MIDPOINT-DIFF / 5 * 25
044400         WHEN WS-EFFECTIVE-TEMP > 32
044500             IF WS-EFFECTIVE-TEMP >= 38
044600                 COMPUTE WS-TEMP-GENERIC =
044700                     (WS-EFFECTIVE-TEMP - 38) * 4
044800                 IF WS-TEMP-GENERIC > 20
044900                     MOVE 20 TO WS-TEMP-GENERIC
045000                 END-IF
045100                 COMPUTE RW-FACTOR-SCORE(2) = 80+WS-TEMP-GENERIC
045200             ELSE
045300                 COMPUTE RW-FACTOR-SCORE(2) =
045400                     25 + (WS-EFFECTIVE-TEMP - 32) / 6 * 55
045500             END-IF
045600         WHEN OTHER
045700             IF WS-EFFECTIVE-TEMP <= 12
045800                 COMPUTE WS-TEMP-GENERIC =
045900                     (12 - WS-EFFECTIVE-TEMP) * 4
046000                 IF WS-TEMP-GENERIC > 20
046100                     MOVE 20 TO WS-TEMP-GENERIC
046200                 END-IF
046300                 COMPUTE RW-FACTOR-SCORE(2) = 80+WS-TEMP-GENERIC
046400             ELSE
046500                 COMPUTE RW-FACTOR-SCORE(2) =
046600                     25 + (22 - WS-EFFECTIVE-TEMP) / 10 * 55
046700             END-IF
046800     END-EVALUATE.
046900 
047000     IF WS-EFFECTIVE-TEMP > 30 AND OBS-HUMIDITY > 70
047100         COMPUTE WS-TEMP-GENERIC = (OBS-HUMIDITY-70) / 30 * 15
047200         ADD WS-TEMP-GENERIC TO RW-FACTOR-SCORE(2)
047300         IF RW-FACTOR-SCORE(2) > 100
047400             MOVE 100 TO RW-FACTOR-SCORE(2)
047500         END-IF
047600     END-IF.
047700 220-EXIT.
047800     EXIT.
047900 
048000 230-HUMIDITY-RISK.
048100     EVALUATE TRUE
048200         WHEN OBS-HUMIDITY >= 40 AND OBS-HUMIDITY <= 55
048300             MOVE 5 TO RW-FACTOR-SCORE(3)
048400         WHEN OBS-HUMIDITY < 40
048500             COMPUTE WS-HUMID-DEFICIT = 40 - OBS-HUMIDITY
048600             EVALUATE TRUE
048700                 WHEN WS-HUMID-DEFICIT <= 10
048800                     COMPUTE RW-FACTOR-SCORE(3) =
048900                         15 + WS-HUMID-DEFICIT * 1.5
049000                 WHEN WS-HUMID-DEFICIT <= 25
049100                     COMPUTE RW-FACTOR-SCORE(3) =
049200                         30 + (WS-HUMID-DEFICIT-10) * 2.5
049300                 WHEN OTHER
049400                     COMPUTE RW-FACTOR-SCORE(3) =
049500                         67 + (WS-HUMID-DEFICIT-25) * 2
049600                     IF RW-FACTOR-SCORE(3) > 100
049700                         MOVE 100 TO RW-FACTOR-SCORE(3)
049800                     END-IF
049900             END-EVALUATE
050000         WHEN OTHER
050100             COMPUTE WS-HUMID-EXCESS = OBS-HUMIDITY - 55
050200             EVALUATE TRUE
050300                 WHEN WS-HUMID-EXCESS <= 10
050400                     COMPUTE RW-FACTOR-SCORE(3) =
050500                         20 + WS-HUMID-EXCESS * 2
050600                 WHEN WS-HUMID-EXCESS <= 25
050700                     COMPUTE RW-FACTOR-SCORE(3) =
050800                         40 + (WS-HUMID-EXCESS-10) * 2.5
050900                 WHEN OTHER
051000                     COMPUTE RW-FACTOR-SCORE(3) =
051100                         77 + (WS-HUMID-EXCESS-25) * 1.5
051200                     IF RW-FACTOR-SCORE(3) > 100
051300                         MOVE 100 TO RW-FACTOR-SCORE(3)
051400                     END-IF
051500             END-EVALUATE
051600     END-EVALUATE.
051700 
051800     IF OBS-HUMIDITY > 70
051900         COMPUTE WS-TEMP-GENERIC = (OBS-HUMIDITY - 70) * 0.3
052000         ADD WS-TEMP-GENERIC TO RW-FACTOR-SCORE(3)
052100         IF RW-FACTOR-SCORE(3) > 100
052200             MOVE 100 TO RW-FACTOR-SCORE(3)
052300         END-IF
052400     END-IF.
052500 230-EXIT.
052600     EXIT.
052700 
052800 240-UV-RISK.
052900     COMPUTE WS-EFFECTIVE-UV = OBS-UV-INDEX * 1.0 * 1.3.
053000     EVALUATE TRUE
053100         WHEN WS-EFFECTIVE-UV <= 2
053200             COMPUTE RW-FACTOR-SCORE(4) = WS-EFFECTIVE-UV * 7.5
053300         WHEN WS-EFFECTIVE-UV <= 5
053400             COMPUTE RW-FACTOR-SCORE(4) =
053500                 15 + (WS-EFFECTIVE-UV-2) * 10
053600         WHEN WS-EFFECTIVE-UV <= 7
053700             COMPUTE RW-FACTOR-SCORE(4) =
053800                 45 + (WS-EFFECTIVE-UV-5) * 12.5
053900         WHEN WS-EFFECTIVE-UV <= 10
054000             COMPUTE RW-FACTOR-SCORE(4) =
054100                 70 + (WS-EFFECTIVE-UV-7) * 8
054200         WHEN OTHER
054300             COMPUTE RW-FACTOR-SCORE(4) =
054400                 94 + (WS-EFFECTIVE-UV-10) * 2
054500             IF RW-FACTOR-SCORE(4) > 100
054600                 MOVE 100 TO RW-FACTOR-SCORE(4)
054700             END-IF
054800     END-EVALUATE.
054900 240-EXIT.
055000     EXIT.
055100 
055200 250-FLOOD-RISK.
055300     EVALUATE TRUE
055400         WHEN OBS-RAINFALL <= 1
055500             COMPUTE WS-RAIN-SCORE = OBS-RAINFALL * 5
055600         WHEN OBS-RAINFALL <= 2.5
055700             COMPUTE WS-RAIN-SCORE = 5 + (OBS-RAINFALL-1)*10
055800         WHEN OBS-RAINFALL <= 7.5
055900             COMPUTE WS-RAIN-SCORE = 20+(OBS-RAINFALL-2.5)*8
056000         WHEN OBS-RAINFALL <= 15
056100             COMPUTE WS-RAIN-SCORE = 60+(OBS-RAINFALL-7.5)*3.3
056200         WHEN OTHER
056300             COMPUTE WS-RAIN-SCORE = 85+(OBS-RAINFALL-15)*1
056400             IF WS-RAIN-SCORE > 100
056500                 MOVE 100 TO WS-RAIN-SCORE
056600             END-IF
056700     END-EVALUATE.
056800 
056900     EVALUATE TRUE
057000         WHEN OBS-WATER-LEVEL <= 0
057100             MOVE 0 TO WS-WATER-SCORE
057200         WHEN OBS-WATER-LEVEL <= 5
057300             COMPUTE WS-WATER-SCORE = OBS-WATER-LEVEL * 10
057400         WHEN OBS-WATER-LEVEL <= 15
057500             COMPUTE WS-WATER-SCORE = 50+(OBS-WATER-LEVEL-5)*4
057600         WHEN OTHER
057700             COMPUTE WS-WATER-SCORE = 90+(OBS-WATER-LEVEL-15)*1
057800             IF WS-WATER-SCORE > 100
057900                 MOVE 100 TO WS-WATER-SCORE
058000             END-IF
058100     END-EVALUATE.
058200 
058300     IF WS-RAIN-SCORE > WS-WATER-SCORE
058400         MOVE WS-RAIN-SCORE TO RW-FACTOR-SCORE(5)
058500     ELSE
058600         MOVE WS-WATER-SCORE TO RW-FACTOR-SCORE(5)
058700     END-IF.
058800     IF WS-RAIN-SCORE > 20 AND WS-WATER-SCORE > 20
058900         ADD 10 TO RW-FACTOR-SCORE(5)
059000         IF RW-FACTOR-SCORE(5) > 100
059100             MOVE 100 TO RW-FACTOR-SCORE(5)
059200         END-IF
059300     END-IF.
059400     IF OBS-RAINFALL > 2.5 AND OBS-WIND-SPEED > 10
059500         COMPUTE WS-TEMP-GENERIC = (OBS-WIND-SPEED-10) * 1.5
059600         IF WS-TEMP-GENERIC > 15
059700             MOVE 15 TO WS-TEMP-GENERIC
059800         END-IF
059900         ADD WS-TEMP-GENERIC TO RW-FACTOR-SCORE(5)
060000         IF RW-FACTOR-SCORE(5) > 100
060100             MOVE 100 TO RW-FACTOR-SCORE(5)
060200         END-IF
060300     END-IF.
060400     COMPUTE RW-FACTOR-SCORE(5) = RW-FACTOR-SCORE(5) * 1.2.
060500     IF RW-FACTOR-SCORE(5) > 100
060600         MOVE 100 TO RW-FACTOR-SCORE(5)
060700     END-IF.
060800     IF RW-FACTOR-SCORE(5) > 15
060900         ADD 12 TO RW-FACTOR-SCORE(5)
061000         IF RW-FACTOR-SCORE(5) > 100
061100             MOVE 100 TO RW-FACTOR-SCORE(5)
061200         END-IF
061300     END-IF.
061400 250-EXIT.
061500     EXIT.
061600 
061700 260-NOISE-RISK.
061800     EVALUATE TRUE
061900         WHEN OBS-NOISE-DB <= 55
062000             COMPUTE RW-FACTOR-SCORE(6) = OBS-NOISE-DB/55*15
062100         WHEN OBS-NOISE-DB <= 70
062200             COMPUTE WS-NOISE-RATIO = (OBS-NOISE-DB-55) / 15
062300             COMPUTE RW-FACTOR-SCORE(6) = 15+WS-NOISE-RATIO*35
062400         WHEN OBS-NOISE-DB <= 85
062500             COMPUTE WS-NOISE-RATIO = (OBS-NOISE-DB-70) / 15
062600             COMPUTE RW-FACTOR-SCORE(6) = 50+WS-NOISE-RATIO*30
062700         WHEN OTHER
062800             COMPUTE RW-FACTOR-SCORE(6) = 80+(OBS-NOISE-DB-85)*1.5
062900             IF RW-FACTOR-SCORE(6) > 100
063000                 MOVE 100 TO RW-FACTOR-SCORE(6)
063100             END-IF
063200     END-EVALUATE.
063300     IF OBS-NOISE-DB > 50
063400         ADD 8 TO RW-FACTOR-SCORE(6)
063500         IF RW-FACTOR-SCORE(6) > 100
063600             MOVE 100 TO RW-FACTOR-SCORE(6)
063700         END-IF
063800     END-IF.
063900 260-EXIT.
064000     EXIT.
064100 
064200 270-SAFETY-INDEX.
064300     MOVE 'AIR QUALITY'          TO RW-FACTOR-NAME(1).
064400     MOVE 'THERMAL COMFORT'      TO RW-FACTOR-NAME(2).
064500     MOVE 'HUMIDITY'             TO RW-FACTOR-NAME(3).
064600     MOVE 'UV EXPOSURE'          TO RW-FACTOR-NAME(4).
064700     MOVE 'FLOOD / WATERLOGGING' TO RW-FACTOR-NAME(5).
064800     MOVE 'NOISE'                TO RW-FACTOR-NAME(6).
064900     MOVE .25 TO RW-FACTOR-WEIGHT(1).
065000     MOVE .25 TO RW-FACTOR-WEIGHT(2).
065100     MOVE .15 TO RW-FACTOR-WEIGHT(3).
065200     MOVE .12 TO RW-FACTOR-WEIGHT(4).
065300     MOVE .13 TO RW-FACTOR-WEIGHT(5).
065400     MOVE .10 TO RW-FACTOR-WEIGHT(6).
065500 
065600     MOVE 0 TO RW-WEIGHTED-SUM, RW-WEIGHT-TOTAL, RW-HIGH-COUNT,
065700               RW-MOD-PLUS-COUNT.
065800     PERFORM 270A-ACCUM-ONE-FACTOR VARYING RW-FCT-IDX
065900         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
066000 
066100     COMPUTE RW-OVERALL-SCORE = RW-WEIGHTED-SUM / RW-WEIGHT-TOTAL.
066200 
066300     IF RW-HIGH-COUNT > 0
066400         MOVE 0 TO WS-TEMP-GENERIC
066500         PERFORM 270B-TEST-ONE-FACTOR VARYING RW-FCT-IDX
066600             FROM 1 BY 1 UNTIL RW-FCT-IDX > 6
066700         COMPUTE WS-TEMP-GENERIC = WS-TEMP-GENERIC * 0.7
066800         IF WS-TEMP-GENERIC > RW-OVERALL-SCORE
066900             MOVE WS-TEMP-GENERIC TO RW-OVERALL-SCORE
067000         END-IF
067100     END-IF.
067200 
067300     IF RW-MOD-PLUS-COUNT >= 3
067400         COMPUTE RW-OVERALL-SCORE =
067500             RW-OVERALL-SCORE + (RW-MOD-PLUS-COUNT * 3)
067600         IF RW-OVERALL-SCORE > 100
067700             MOVE 100 TO RW-OVERALL-SCORE
067800         END-IF
067900     END-IF.
068000 
068100     COMPUTE RW-OVERALL-SCORE = RW-OVERALL-SCORE * 1.08.
068200     IF RW-OVERALL-SCORE > 100
068300         MOVE 100 TO RW-OVERALL-SCORE
068400     END-IF.
068500 
068600     EVALUATE TRUE
068700         WHEN RW-OVERALL-SCORE < 30
068800             MOVE 'LOW'      TO RW-OVERALL-LEVEL
068900         WHEN RW-OVERALL-SCORE < 60
069000             MOVE 'MODERATE' TO RW-OVERALL-LEVEL
069100         WHEN OTHER
069200             MOVE 'HIGH'     TO RW-OVERALL-LEVEL
069300     END-EVALUATE.
069400 
069500     MOVE -1 TO WS-TEMP-GENERIC.
069600     MOVE SPACES TO RW-TOP-RISK-1.
069700     PERFORM 270C-TEST-TOP-RISK VARYING RW-FCT-IDX
069800         FROM 1 BY 1 UNTIL RW-FCT-IDX > 6.
069900 270-EXIT.
070000     EXIT.
070100 
070200 270A-ACCUM-ONE-FACTOR.
070300     IF RW-FACTOR-SCORE(RW-FCT-IDX) < 0
070400         MOVE 0 TO RW-FACTOR-SCORE(RW-FCT-IDX)
070500     END-IF.
070600     IF RW-FACTOR-SCORE(RW-FCT-IDX) > 100
070700         MOVE 100 TO RW-FACTOR-SCORE(RW-FCT-IDX)
070800     END-IF.
070900     EVALUATE TRUE
071000         WHEN RW-FACTOR-SCORE(RW-FCT-IDX) < 30
071100             MOVE 'LOW'      TO RW-FACTOR-LEVEL(RW-FCT-IDX)
071200         WHEN RW-FACTOR-SCORE(RW-FCT-IDX) < 60
071300             MOVE 'MODERATE' TO RW-FACTOR-LEVEL(RW-FCT-IDX)
071400         WHEN OTHER
071500             MOVE 'HIGH'     TO RW-FACTOR-LEVEL(RW-FCT-IDX)
071600             ADD 1 TO RW-HIGH-COUNT
071700     END-EVALUATE.
071800     IF RW-FACTOR-SCORE(RW-FCT-IDX) >= 35
071900         ADD 1 TO RW-MOD-PLUS-COUNT
072000     END-IF.
072100     COMPUTE RW-WEIGHTED-SUM = RW-WEIGHTED-SUM +
072200         (RW-FACTOR-SCORE(RW-FCT-IDX) * RW-FACTOR-WEIGHT(RW-FCT-IDX)).
072300     ADD RW-FACTOR-WEIGHT(RW-FCT-IDX) TO RW-WEIGHT-TOTAL.
072400 270A-EXIT.
072500     EXIT.
072600 
072700 270B-TEST-ONE-FACTOR.
072800     IF RW-FACTOR-LEVEL(RW-FCT-IDX) = 'HIGH'
072900         IF RW-FACTOR-SCORE(RW-FCT-IDX) > WS-TEMP-GENERIC
073000             MOVE RW-FACTOR-SCORE(RW-FCT-IDX) TO WS-TEMP-GENERIC
073100         END-IF
073200     END-IF.
073300 270B-EXIT.
073400     EXIT.
073500 
073600 270C-TEST-TOP-RISK.
073700     IF RW-FACTOR-SCORE(RW-FCT-IDX) > WS-TEMP-GENERIC
073800         MOVE RW-FACTOR-SCORE(RW-FCT-IDX) TO WS-TEMP-GENERIC
073900         MOVE RW-FACTOR-NAME(RW-FCT-IDX)  TO RW-TOP-RISK-1
074000     END-IF.
074100 270C-EXIT.
074200     EXIT.
074300 
074400 
074500***************************************************************
074600*  500 - 610 : TREND CLASSIFICATION AND REPORT PRINTING
074700***************************************************************
074800 500-TREND-BREAK.
074900     MOVE 'N/A' TO FC-TREND-TEXT.
075000     MOVE 0 TO FC-FIRST-HALF-SUM, FC-SECOND-HALF-SUM,
075100               FC-FIRST-HALF-CNT, FC-SECOND-HALF-CNT.
075200     IF FC-COUNT < 4
075300         GO TO 500-EXIT
075400     END-IF.
075500 
075600     COMPUTE FC-HALF-POINT = FC-COUNT / 2.
075700     PERFORM 500A-ACCUM-ONE-HALF VARYING FC-IDX                   07-019  
075800         FROM 1 BY 1 UNTIL FC-IDX > FC-COUNT.                     07-019  
075900 
076000     COMPUTE FC-FIRST-HALF-MEAN =
076100         FC-FIRST-HALF-SUM / FC-FIRST-HALF-CNT.
076200     COMPUTE FC-SECOND-HALF-MEAN =
076300         FC-SECOND-HALF-SUM / FC-SECOND-HALF-CNT.
076400 
076500     EVALUATE TRUE
076600         WHEN FC-SECOND-HALF-MEAN > FC-FIRST-HALF-MEAN + 10
076700             MOVE 'WORSENING' TO FC-TREND-TEXT
076800         WHEN FC-SECOND-HALF-MEAN < FC-FIRST-HALF-MEAN - 10
076900             MOVE 'IMPROVING' TO FC-TREND-TEXT
077000         WHEN OTHER
077100             MOVE 'STABLE'    TO FC-TREND-TEXT
077200     END-EVALUATE.
077300 500-EXIT.
077400     EXIT.
077500 
077600 500A-ACCUM-ONE-HALF.                                             07-019  
077700     IF FC-IDX <= FC-HALF-POINT                                   07-019  
077800         ADD FC-SCORE(FC-IDX) TO FC-FIRST-HALF-SUM                07-019  
077900         ADD 1 TO FC-FIRST-HALF-CNT                               07-019  
078000     ELSE                                                         07-019  
078100         ADD FC-SCORE(FC-IDX) TO FC-SECOND-HALF-SUM               07-019  
078200         ADD 1 TO FC-SECOND-HALF-CNT                              07-019  
078300     END-IF.
078400 500A-EXIT.
078500     EXIT.
078600 
078700 600-PRINT-TREND-LINE.
078800     MOVE FC-TREND-TEXT       TO TL-TEXT.
078900     MOVE FC-FIRST-HALF-MEAN  TO TL-FIRST-MEAN.
079000     MOVE FC-SECOND-HALF-MEAN TO TL-SECOND-MEAN.
079100     MOVE TREND-LINE TO FR-RPT-REC.
079200     WRITE FR-RPT-REC.
079300     MOVE BLANK-LINE TO FR-RPT-REC.
079400     WRITE FR-RPT-REC.
079500 600-EXIT.
079600     EXIT.
079700 
079800 610-PRINT-WARNINGS.
079900     MOVE 0 TO FC-WARNING-CNT.
080000     PERFORM 610A-PRINT-ONE-WARNING VARYING FC-IDX
080100         FROM 1 BY 1 UNTIL FC-IDX > FC-COUNT.
080200     IF FC-WARNING-CNT = 0
080300         MOVE NO-WARNING-LINE TO FR-RPT-REC
080400         WRITE FR-RPT-REC
080500     END-IF.
080600 610-EXIT.
080700     EXIT.
080800 
080900 610A-PRINT-ONE-WARNING.
081000     IF FC-LEVEL(FC-IDX) = 'HIGH'
081100         MOVE FC-TIME(FC-IDX)    TO WL-TIME
081200         MOVE FC-CONCERN(FC-IDX) TO WL-CONCERN
081300         MOVE FC-SCORE(FC-IDX)   TO WL-SCORE
081400         MOVE WARNING-LINE TO FR-RPT-REC
081500         WRITE FR-RPT-REC
081600         ADD 1 TO FC-WARNING-CNT
081700     END-IF.
081800 610A-EXIT.
081900     EXIT.
082000 
082100 900-CLOSE-OUT.
082200     CLOSE FE-FCST.
082300     CLOSE FR-RPT.
082400 900-EXIT.
082500     EXIT.
