000100******************************************************************
000200*  ASSESS.CPY
000300*  ASSESSMENT OUTPUT RECORD - ONE PER OBSERVATION PROCESSED BY
000400*  SEIMAIN.  CARRIES THE OVERALL SAFETY INDEX, THE SIX FACTOR
000500*  SCORES/LEVELS, THE TOP TWO RISKS, THE CONFIDENCE/FRESHNESS
000600*  SCORING, AND THE SUMMARY/RECOMMENDATION TEXT USED BY
000700*  DOWNSTREAM REPORTING.
000800******************************************************************
000900*  MODIFICATION LOG
001000*  06/30/98  DKP  ORIGINAL LAYOUT
001100*  09/02/98  DKP  ADDED TOP-RISK-1/TOP-RISK-2 PER REQUEST 98-077
001200*  05/19/98  DKP  ADDED CONF-SCORE, CONF-LEVEL, FRESH-LABEL
001300*  02/28/99  LWM  Y2K - NO DATE FIELDS CARRIED ON THIS RECORD,
001400*                 REVIEWED AND SIGNED OFF CLEAN
001500*  03/21/02  LWM  ADDED ASS-SUMMARY-TEXT AND THE ASS-RECOMM LIST
001600*                 SO THE SUMMARY/RECOMMENDATION TEXT RULE 7 BUILDS
001700*                 ACTUALLY LANDS ON THE OUTPUT RECORD INSTEAD OF
001800*                 STOPPING AT THE WORKING-STORAGE LEVEL (REQUEST
001900*                 02-033)
002000*  08/09/02  LWM  ADDED ASS-AQI-PM25-INV AND ASS-AQI-PM10-INV SO
002100*                 THE UNIT 10 INVERSE BREAKPOINT LOOKUP (AQI BACK
002200*                 TO A CONCENTRATION) HAS A REAL HOME ON THE
002300*                 OUTPUT RECORD INSTEAD OF DEAD-ENDING AT A
002400*                 DIAGNOSTIC DISPLAY (REQUEST 02-064)
002500******************************************************************
002600 01  WS-ASSESS-RECORD.
002700     05  ASS-IDENTITY.
002800         10  ASS-OBS-ID          PIC X(08).
002900         10  ASS-LOCATION        PIC X(20).
003000     05  ASS-OVERALL.
003100         10  ASS-OVERALL-SCORE   PIC 9(03)V9(01).
003200         10  ASS-OVERALL-LEVEL   PIC X(08).
003300     05  ASS-FACTORS.
003400         10  ASS-FACTOR-SCORE OCCURS 6 TIMES PIC 9(03)V9(01).
003500         10  ASS-FACTOR-LEVEL OCCURS 6 TIMES PIC X(08).
003600* ASS-FACTORS-BY-NAME REDEFINES THE OCCURS TABLE ABOVE SO THE
003700* PRINT PARAGRAPHS CAN ADDRESS EACH FACTOR BY NAME INSTEAD OF
003800* BY SUBSCRIPT (1=AIR 2=THERMAL 3=HUMIDITY 4=UV 5=FLOOD 6=NOISE).
003900     05  ASS-FACTORS-BY-NAME REDEFINES ASS-FACTORS.
004000         10  ASS-AIR-SCORE       PIC 9(03)V9(01).
004100         10  ASS-THERMAL-SCORE   PIC 9(03)V9(01).
004200         10  ASS-HUMIDITY-SCORE  PIC 9(03)V9(01).
004300         10  ASS-UV-SCORE        PIC 9(03)V9(01).
004400         10  ASS-FLOOD-SCORE     PIC 9(03)V9(01).
004500         10  ASS-NOISE-SCORE     PIC 9(03)V9(01).
004600         10  ASS-AIR-LEVEL       PIC X(08).
004700         10  ASS-THERMAL-LEVEL   PIC X(08).
004800         10  ASS-HUMIDITY-LEVEL  PIC X(08).
004900         10  ASS-UV-LEVEL        PIC X(08).
005000         10  ASS-FLOOD-LEVEL     PIC X(08).
005100         10  ASS-NOISE-LEVEL     PIC X(08).
005200     05  ASS-TOP-RISKS.
005300         10  ASS-TOP-RISK-1      PIC X(20).
005400         10  ASS-TOP-RISK-2      PIC X(20).
005500     05  ASS-ALERT-COUNT         PIC 9(02).
005600     05  ASS-CONFIDENCE.
005700         10  ASS-CONF-SCORE      PIC 9(03).
005800         10  ASS-CONF-LEVEL      PIC X(06).
005900         10  ASS-FRESH-LABEL     PIC X(14).
006000* RULE 7 - SUMMARY SENTENCE PLUS THE RECOMMENDATION LIST (TOP-2
006100* FACTORS' OWN RECOMMENDATIONS FOLLOWED BY THE PER-LEVEL GENERAL
006200* RECOMMENDATIONS).  ASS-RECOMM-COUNT TELLS THE PRINT PARAGRAPH
006300* HOW MANY OF THE FIVE ASS-RECOMM-LINE SLOTS ARE ACTUALLY IN USE.
006400     05  ASS-SUMMARY-TEXT        PIC X(80).
006500     05  ASS-RECOMMENDATIONS.
006600         10  ASS-RECOMM-COUNT    PIC 9(01).
006700         10  ASS-RECOMM-LINE OCCURS 5 TIMES PIC X(60).
006800* UNIT 10 INVERSE CHECK - SUB-INDEX BACK TO A CONCENTRATION, SAME
006900* BREAKPOINT TABLES AS THE FORWARD CONVERSION, INVERTED.
007000     05  ASS-AQI-INVERSE.
007100         10  ASS-AQI-PM25-INV    PIC 9(03)V9(01).
007200         10  ASS-AQI-PM10-INV    PIC 9(03)V9(01).
007300     05  FILLER                  PIC X(02).
