000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEISMTH.
000300 AUTHOR. D K PARSONS.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/19/98.
000600 DATE-COMPILED. 05/19/98.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM RANGE-CHECKS AND SMOOTHS RAW SENSOR READINGS
001000*  ARRIVING IN ARRIVAL ORDER.  SIX METRICS ARE CARRIED PER
001100*  READING (PM2.5, PM10, TEMPERATURE, HUMIDITY, NOISE-DB,
001200*  WATER-LEVEL).  FOR EACH METRIC: A READING OUTSIDE ITS VALID
001300*  RANGE IS REJECTED AND TREATED AS ABSENT; AN ACCEPTED READING
001400*  IS PUSHED INTO A 5-DEEP ROLLING WINDOW (THE OLDEST VALUE
001500*  DROPS OUT) AND REMEMBERED AS THE LAST-VALID READING.  THE
001600*  SMOOTHED VALUE WRITTEN OUT IS THE MEAN OF THE WINDOW, OR THE
001700*  LAST-VALID READING WHEN THE WINDOW IS STILL EMPTY.
001800*
001900*  MODIFICATION LOG:
002000*  05/19/98  DKP  ORIGINAL - REWRITE OF THE OLD SEARCH/SEARCH
002100*                 ALL TABLE DEMO INTO THE RANGE-CHECK/ROLLING
002200*                 WINDOW SMOOTHER (REQUEST 98-041)
002300*  01/06/99  DKP  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
002400*                 REVIEWED AND SIGNED OFF CLEAN
002500*  11/14/01  LWM  WATER-LEVEL RANGE WIDENED TO 0-500 TO MATCH
002600*                 THE NEW RIVER-GAUGE FEED (REQUEST 01-276)
002700*  04/09/07  JGS  ADDED THE UPSI-0 DIAGNOSTIC DISPLAY OF
002800*                 REJECTED READINGS (REQUEST 07-019)
002900***************************************************************
003000 
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS WS-DIAG-MODE-ON
003800            OFF STATUS IS WS-DIAG-MODE-OFF
003900     CLASS WS-FLAG-CLASS IS "Y", "N".
004000 
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT FE-SENS
004400         ASSIGN TO SENSIN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS IFCODE.
004700 
004800     SELECT FS-SMTH
004900         ASSIGN TO SENSOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS OFCODE.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  FE-SENS
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 36 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS FE-SENS-REC.
006100 01  FE-SENS-REC                 PIC X(36).
006200 
006300 FD  FS-SMTH
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 36 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS FS-SMTH-REC.
006900 01  FS-SMTH-REC                 PIC X(36).
007000 
007100 WORKING-STORAGE SECTION.
007200 
007300 01  FILE-STATUS-CODES.
007400     05  IFCODE                  PIC X(02).
007500         88  SENS-NO-MORE-DATA            VALUE "10".
007600     05  OFCODE                  PIC X(02).
007700     05  FILLER                  PIC X(02).
007800* FS-CODES-FLAT REDEFINES BOTH STATUS CODES AS ONE FIELD SO THE
007900* ABEND-TRAP DISPLAY AT 900-CLOSE-OUT CAN SHOW THEM TOGETHER.
008000 01  FS-CODES-FLAT REDEFINES FILE-STATUS-CODES PIC X(06).
008100 
008200 77  MORE-RECORDS-SW             PIC X(01) VALUE SPACE.
008300     88  NO-MORE-RECORDS                   VALUE 'N'.
008400 77  WINDOW-DEPTH                PIC 9(01) COMP VALUE 5.
008500 
008600     COPY SENSREC.
008700 
008800* RANGE-TABLE CARRIES THE LO/HI LIMIT FOR EACH OF THE SIX
008900* METRICS, IN THE SAME ORDER AS SENS-IN-METRIC/SENS-OUT-METRIC
009000* (1=PM25 2=PM10 3=TEMPERATURE 4=HUMIDITY 5=NOISE-DB
009100*  6=WATER-LEVEL).  LOADED FROM VALUE CLAUSES AT STARTUP.
009200 01  RANGE-TABLE-AREA.
009300     05  RANGE-ENTRY OCCURS 6 TIMES INDEXED BY RT-IDX.
009400         10  RANGE-LO            PIC S9(04)V9(01).
009500         10  RANGE-HI            PIC S9(04)V9(01).
009600     05  FILLER                  PIC X(04).
009700* RANGE-TABLE-FLAT REDEFINES THE LIMIT TABLE AS ONE STRING FOR
009800* THE UPSI-0 DIAGNOSTIC DUMP OF THE LOADED RANGE VALUES.
009900 01  RANGE-TABLE-FLAT REDEFINES RANGE-TABLE-AREA PIC X(64).
010000 
010100* WINDOW-TABLE-AREA HOLDS, PER METRIC, UP TO FIVE ACCEPTED
010200* READINGS (OLDEST IN SLOT 1), A COUNT OF HOW MANY SLOTS ARE
010300* FILLED, AND THE LAST ACCEPTED READING FOR THAT METRIC.
010400 01  WINDOW-TABLE-AREA.
010500     05  WINDOW-ENTRY OCCURS 6 TIMES INDEXED BY WT-IDX.
010600         10  WINDOW-SLOT OCCURS 5 TIMES INDEXED BY WS-IDX
010700                                         PIC S9(04)V9(02).
010800         10  WINDOW-COUNT            PIC 9(01) COMP.
010900         10  WINDOW-LAST-VALID       PIC S9(04)V9(02).
011000         10  WINDOW-HAS-LAST-VALID   PIC X(01).
011100             88  WINDOW-LAST-VALID-SET   VALUE 'Y'.
011200         10  FILLER                  PIC X(01).
011300* WINDOW-TABLE-FLAT REDEFINES THE WINDOW TABLE AS ONE STRING SO
011400* THE WHOLE TABLE CAN BE BLANKED/ZEROED AT STARTUP IN ONE MOVE.
011500 01  WINDOW-TABLE-FLAT REDEFINES WINDOW-TABLE-AREA PIC X(72).
011600 
011700 01  WS-CALC-FIELDS.
011800     05  WS-WINDOW-SUM            PIC S9(06)V9(02).
011900     05  WS-SMOOTHED-VALUE        PIC S9(04)V9(02).
012000     05  WS-REJECT-COUNT          PIC S9(06) COMP.
012100     05  WS-RECORD-COUNT          PIC S9(06) COMP.
012200     05  FILLER                  PIC X(04).
012300 
012400 PROCEDURE DIVISION.
012500 MAIN-PROCEDURE.
012600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012700     PERFORM 100-MAINLINE THRU 100-EXIT
012800             UNTIL NO-MORE-RECORDS.
012900     PERFORM 900-CLOSE-OUT THRU 900-EXIT.
013000     GOBACK.
013100 
013200 000-HOUSEKEEPING.
013300     OPEN INPUT FE-SENS.
013400     OPEN OUTPUT FS-SMTH.
013500 
013600     MOVE LOW-VALUES TO WINDOW-TABLE-FLAT.
013700     PERFORM 000A-ZERO-ONE-RANGE VARYING RT-IDX
013800         FROM 1 BY 1 UNTIL RT-IDX > 6.
013900     MOVE -20.0 TO RANGE-LO(3).
014000     MOVE 60.0  TO RANGE-HI(3).
014100     MOVE 0.0   TO RANGE-LO(1).
014200     MOVE 1000.0 TO RANGE-HI(1).
014300     MOVE 0.0   TO RANGE-LO(2).
014400     MOVE 1500.0 TO RANGE-HI(2).
014500     MOVE 0.0   TO RANGE-LO(4).
014600     MOVE 100.0 TO RANGE-HI(4).
014700     MOVE 0.0   TO RANGE-LO(5).
014800     MOVE 150.0 TO RANGE-HI(5).
014900     MOVE 0.0   TO RANGE-LO(6).
015000     MOVE 500.0 TO RANGE-HI(6).
015100 
015200     PERFORM 000B-INIT-ONE-WINDOW VARYING WT-IDX
015300         FROM 1 BY 1 UNTIL WT-IDX > 6.
015400 
015500     MOVE 0 TO WS-REJECT-COUNT, WS-RECORD-COUNT.
015600     PERFORM 110-READ-SENS THRU 110-EXIT.
015700 000-EXIT.
015800     EXIT.
015900 
016000 000A-ZERO-ONE-RANGE.
016100     MOVE 0 TO RANGE-LO(RT-IDX), RANGE-HI(RT-IDX).
016200 000A-EXIT.
016300     EXIT.
016400 
016500 000B-INIT-ONE-WINDOW.
016600     MOVE 0 TO WINDOW-COUNT(WT-IDX).
016700     MOVE 0 TO WINDOW-LAST-VALID(WT-IDX).
016800     MOVE 'N' TO WINDOW-HAS-LAST-VALID(WT-IDX).
016900 000B-EXIT.
017000     EXIT.
017100 
017200 100-MAINLINE.
017300     ADD 1 TO WS-RECORD-COUNT.
017400     PERFORM 100A-VALIDATE-AND-SMOOTH VARYING WT-IDX
017500         FROM 1 BY 1 UNTIL WT-IDX > 6.
017600     WRITE FS-SMTH-REC FROM WS-SENS-OUTPUT.
017700     PERFORM 110-READ-SENS THRU 110-EXIT.
017800 100-EXIT.
017900     EXIT.
018000 
018100 100A-VALIDATE-AND-SMOOTH.
018200     PERFORM 200-VALIDATE-READING THRU 200-EXIT.
018300     PERFORM 400-SMOOTH THRU 400-EXIT.
018400 100A-EXIT.
018500     EXIT.
018600 
018700 110-READ-SENS.
018800     READ FE-SENS INTO WS-SENS-INPUT
018900         AT END
019000             MOVE 'Y' TO MORE-RECORDS-SW
019100     END-READ.
019200     IF NOT NO-MORE-RECORDS
019300         PERFORM 110A-CHECK-ONE-FLAG VARYING WT-IDX
019400             FROM 1 BY 1 UNTIL WT-IDX > 6
019500     END-IF.
019600 110-EXIT.
019700     EXIT.
019800 
019900 110A-CHECK-ONE-FLAG.
020000     IF SENS-IN-PRES-FLG(WT-IDX) NOT WS-FLAG-CLASS
020100         MOVE 'N' TO SENS-IN-PRES-FLG(WT-IDX)
020200     END-IF.
020300 110A-EXIT.
020400     EXIT.
020500 
020600* RANGE-CHECK THE READING FOR METRIC WT-IDX (WHICH ALSO
020700* ADDRESSES RT-IDX AND SENS-IN-METRIC/SENS-IN-PRES-FLG - ALL
020800* SIX TABLES SHARE THE SAME METRIC NUMBERING).  VALID READINGS
020900* ARE ROLLED INTO THE WINDOW; REJECTED READINGS ARE COUNTED
021000* AND, WHEN THE DIAGNOSTIC SWITCH IS ON, DISPLAYED TO SYSOUT.
021100 200-VALIDATE-READING.
021200     SET RT-IDX TO WT-IDX.
021300     IF SENS-IN-METRIC(WT-IDX) >= RANGE-LO(RT-IDX)
021400        AND SENS-IN-METRIC(WT-IDX) <= RANGE-HI(RT-IDX)
021500         SET SENS-IN-PRESENT(WT-IDX) TO TRUE
021600         PERFORM 300-ROLL-WINDOW THRU 300-EXIT
021700         MOVE SENS-IN-METRIC(WT-IDX) TO WINDOW-LAST-VALID(WT-IDX)
021800         MOVE 'Y' TO WINDOW-HAS-LAST-VALID(WT-IDX)
021900     ELSE
022000         SET SENS-IN-ABSENT(WT-IDX) TO TRUE
022100         ADD 1 TO WS-REJECT-COUNT
022200         IF WS-DIAG-MODE-ON                                       07-019  
022300             DISPLAY 'SEISMTH DIAG: METRIC ' WT-IDX               07-019  
022400                     ' REJECTED, VALUE=' SENS-IN-METRIC(WT-IDX)   07-019  
022500         END-IF                                                   07-019  
022600     END-IF.
022700 200-EXIT.
022800     EXIT.
022900 
023000* PUSHES THE NEWLY-ACCEPTED READING INTO THE 5-DEEP WINDOW FOR
023100* THIS METRIC.  WHEN THE WINDOW IS FULL THE OLDEST SLOT (1) IS
023200* DROPPED BY SHIFTING SLOTS 2 THRU 5 DOWN ONE POSITION BEFORE
023300* THE NEW READING IS PLACED IN SLOT 5.
023400 300-ROLL-WINDOW.
023500     IF WINDOW-COUNT(WT-IDX) < WINDOW-DEPTH
023600         ADD 1 TO WINDOW-COUNT(WT-IDX)
023700         SET WS-IDX TO WINDOW-COUNT(WT-IDX)
023800         MOVE SENS-IN-METRIC(WT-IDX) TO WINDOW-SLOT(WT-IDX,WS-IDX)
023900     ELSE
024000         PERFORM 300A-SHIFT-ONE-SLOT VARYING WS-IDX
024100             FROM 1 BY 1 UNTIL WS-IDX > 4
024200         SET WS-IDX TO WINDOW-DEPTH
024300         MOVE SENS-IN-METRIC(WT-IDX) TO WINDOW-SLOT(WT-IDX,WS-IDX)
024400     END-IF.
024500 300-EXIT.
024600     EXIT.
024700 
024800 300A-SHIFT-ONE-SLOT.
024900     MOVE WINDOW-SLOT(WT-IDX, WS-IDX + 1)
025000       TO WINDOW-SLOT(WT-IDX, WS-IDX).
025100 300A-EXIT.
025200     EXIT.
025300 
025400* THE SMOOTHED VALUE FOR THIS METRIC IS THE MEAN OF THE
025500* CURRENT WINDOW CONTENTS, ROUNDED HALF-UP TO 2 DECIMALS, OR
025600* THE LAST-VALID READING WHEN THE WINDOW HAS NEVER FILLED.
025700 400-SMOOTH.
025800     IF WINDOW-COUNT(WT-IDX) > 0
025900         MOVE 0 TO WS-WINDOW-SUM
026000         PERFORM 400A-ADD-ONE-SLOT VARYING WS-IDX
026100             FROM 1 BY 1 UNTIL WS-IDX > WINDOW-COUNT(WT-IDX)
026200         COMPUTE WS-SMOOTHED-VALUE ROUNDED =
026300             WS-WINDOW-SUM / WINDOW-COUNT(WT-IDX)
026400     ELSE
026500         MOVE WINDOW-LAST-VALID(WT-IDX) TO WS-SMOOTHED-VALUE
026600     END-IF.
026700     MOVE WS-SMOOTHED-VALUE TO SENS-OUT-METRIC(WT-IDX).
026800 400-EXIT.
026900     EXIT.
027000 
027100 400A-ADD-ONE-SLOT.
027200     ADD WINDOW-SLOT(WT-IDX, WS-IDX) TO WS-WINDOW-SUM.
027300 400A-EXIT.
027400     EXIT.
027500 
027600 900-CLOSE-OUT.
027700     CLOSE FE-SENS.
027800     CLOSE FS-SMTH.
027900     IF WS-DIAG-MODE-ON
028000         DISPLAY 'SEISMTH DIAG: RECORDS=' WS-RECORD-COUNT
028100                 ' REJECTED-READINGS=' WS-REJECT-COUNT
028200     END-IF.
028300 900-EXIT.
028400     EXIT.
