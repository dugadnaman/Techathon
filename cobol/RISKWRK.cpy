000100******************************************************************
000200*  RISKWRK.CPY
000300*  SIX-FACTOR / SAFETY-INDEX WORKING AREA - SHARED BY SEIMAIN
000400*  AND SEIFCST SINCE BOTH RUN THE IDENTICAL SIX-FACTOR AND
000500*  SAFETY-INDEX RULE STACK (SEIMAIN PER OBSERVATION, SEIFCST
000600*  PER FORECAST POINT).
000700******************************************************************
000800*  MODIFICATION LOG
000900*  03/11/96  RMT  ORIGINAL FACTOR TABLE (AIR/THERMAL ONLY)
001000*  08/02/97  RMT  ADDED HUMIDITY, UV, FLOOD, NOISE FACTORS
001100*  09/02/98  DKP  ADDED ALERT TABLE AND TOP-RISK HOLDERS
001200*  03/21/02  LWM  ADDED PER-FACTOR REASON/RECOMM TO THE FACTOR
001300*                 TABLE, THE TOP-RISK INDEX HOLDERS, AND THE
001400*                 SUMMARY/RECOMMENDATION WORK AREA FOR RULE 7 -
001500*                 THE ALERT TABLE'S MESSAGE/ACTION COLUMNS WERE
001600*                 SITTING UNUSED WITH NOTHING TO FEED THEM
001700*                 (REQUEST 02-033)
001800******************************************************************
001900 01  WS-RISK-WORK.
002000     05  RW-FACTOR-TABLE.
002100         10  RW-FACTOR OCCURS 6 TIMES INDEXED BY RW-FCT-IDX.
002200             15  RW-FACTOR-NAME      PIC X(20).
002300             15  RW-FACTOR-SCORE     PIC S9(03)V9(04).
002400             15  RW-FACTOR-LEVEL     PIC X(08).
002500             15  RW-FACTOR-WEIGHT    PIC 9V99.
002600* RW-FACTOR-REASON/RW-FACTOR-RECOMM HOLD THE FIXED-TEMPLATE TEXT
002700* SELECTED BY 271C-SET-REASON-RECOMM FOR THE FACTOR'S CURRENT
002800* LEVEL.  RULE 8 ALERTS COPY THESE STRAIGHT INTO RW-ALERT-MESSAGE
002900* AND RW-ALERT-ACTION; RULE 7'S SUMMARY COPIES THE TOP-2 FACTORS'
003000* RW-FACTOR-RECOMM INTO THE RECOMMENDATION LIST.
003100             15  RW-FACTOR-REASON    PIC X(60).
003200             15  RW-FACTOR-RECOMM    PIC X(60).
003300     05  RW-HIGH-COUNT               PIC S9(01) COMP.
003400     05  RW-MOD-PLUS-COUNT           PIC S9(01) COMP.
003500     05  RW-ALERT-TABLE.
003600         10  RW-ALERT OCCURS 6 TIMES INDEXED BY RW-ALT-IDX.
003700             15  RW-ALERT-SEVERITY   PIC X(08).
003800             15  RW-ALERT-TITLE      PIC X(30).
003900             15  RW-ALERT-MESSAGE    PIC X(60).
004000             15  RW-ALERT-ACTION     PIC X(60).
004100* RW-ALERT-FLAT REDEFINES THE ALERT TABLE AS ONE LONG STRING SO
004200* IT CAN BE BLANKED IN A SINGLE MOVE AT THE TOP OF EACH RECORD
004300* RATHER THAN INITIALIZING EACH OCCURRENCE ONE AT A TIME.
004400     05  RW-ALERT-FLAT REDEFINES RW-ALERT-TABLE PIC X(948).
004500     05  RW-TOP-RISKS.
004600         10  RW-TOP-RISK-1           PIC X(20).
004700         10  RW-TOP-RISK-2           PIC X(20).
004800* RW-TOP-RISK-1-IDX/2-IDX REMEMBER WHICH TABLE SLOT WON 274A/274B
004900* SO 276-BUILD-SUMMARY CAN GO STRAIGHT TO THAT FACTOR'S
005000* RW-FACTOR-RECOMM INSTEAD OF RE-SCANNING THE TABLE BY NAME.
005100         10  RW-TOP-RISK-1-IDX       PIC S9(01) COMP.
005200         10  RW-TOP-RISK-2-IDX       PIC S9(01) COMP.
005300     05  RW-SAFETY-INDEX.
005400         10  RW-OVERALL-SCORE        PIC S9(03)V9(04).
005500         10  RW-OVERALL-LEVEL        PIC X(08).
005600         10  RW-WEIGHTED-SUM         PIC S9(05)V9(04).
005700         10  RW-WEIGHT-TOTAL         PIC S9(02)V9(02).
005800* RULE 7 SUMMARY/RECOMMENDATION WORK AREA.  RW-RECOMM-LINE HOLDS
005900* THE TOP-2 FACTORS' OWN RECOMMENDATIONS FOLLOWED BY THE
006000* PER-LEVEL GENERAL RECOMMENDATIONS (LOW 1 LINE, MODERATE 2
006100* LINES, HIGH 3 LINES); RW-RECOMM-COUNT SAYS HOW MANY OF THE
006200* FIVE SLOTS ARE ACTUALLY IN USE.
006300     05  RW-SUMMARY-TEXT             PIC X(80).
006400     05  RW-RECOMM-COUNT             PIC S9(01) COMP.
006500     05  RW-RECOMM-TABLE.
006600         10  RW-RECOMM-LINE OCCURS 5 TIMES INDEXED BY RW-REC-IDX
006700                                     PIC X(60).
006800* RW-RECOMM-FLAT REDEFINES THE RECOMMENDATION LIST AS ONE LONG
006900* STRING, SAME IDEA AS RW-ALERT-FLAT ABOVE, SO IT CAN BE BLANKED
007000* IN ONE MOVE.
007100     05  RW-RECOMM-FLAT REDEFINES RW-RECOMM-TABLE PIC X(300).
007200     05  FILLER                      PIC X(10).
