000100******************************************************************
000200*  SENSREC.CPY
000300*  SENSOR READING INPUT RECORD AND SMOOTHED OUTPUT RECORD FOR
000400*  SEISMTH.  ONE INPUT RECORD PER ARRIVAL; ONE OUTPUT RECORD
000500*  WRITTEN FOR EVERY INPUT RECORD READ.
000600******************************************************************
000700*  MODIFICATION LOG
000800*  05/19/98  DKP  ORIGINAL LAYOUT - RANGE-CHECK/SMOOTH REWRITE
000900*                 OF THE OLD RAW-FEED PASSTHROUGH
001000*  02/28/99  LWM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD
001100*  03/21/02  LWM  WIDENED TEMPERATURE/HUMIDITY/NOISE-DB/WATER-
001200*                 LEVEL TO THE SAME PIC AS PM25/PM10 SO THE
001300*                 METRIC TABLE BELOW SITS OVER SIX EQUAL-WIDTH
001400*                 SLOTS INSTEAD OF SIX DIFFERENT ONES (REQUEST
001500*                 02-033 - SUBSCRIPTED REFS WERE LANDING SHORT)
001600******************************************************************
001700 01  WS-SENS-INPUT.
001800     05  SENS-IN-READINGS.
001900         10  SENS-IN-PM25        PIC S9(04)V9(01).
002000         10  SENS-IN-PM10        PIC S9(04)V9(01).
002100         10  SENS-IN-TEMPERATURE PIC S9(04)V9(01).
002200         10  SENS-IN-HUMIDITY    PIC S9(04)V9(01).
002300         10  SENS-IN-NOISE-DB    PIC S9(04)V9(01).
002400         10  SENS-IN-WATER-LEVEL PIC S9(04)V9(01).
002500* SENS-IN-BY-SUBSCRIPT REDEFINES THE SIX READINGS AS A TABLE SO
002600* THE ROLLING-WINDOW PARAGRAPHS CAN WALK THEM BY METRIC NUMBER
002700* (1=PM25 2=PM10 3=TEMPERATURE 4=HUMIDITY 5=NOISE-DB 6=WATER-LVL).
002800* EVERY SLOT IS THE SAME PIC S9(04)V9(01) - 5 BYTES - SO THE
002900* TABLE OVERLAY LINES UP WITH EVERY FIELD ABOVE; DO NOT NARROW
003000* ANY ONE READING BACK DOWN WITHOUT WIDENING THE REST TO MATCH.
003100* INSTEAD OF REPEATING SIX TIMES THE SAME RANGE-CHECK LOGIC.
003200     05  SENS-IN-BY-SUBSCRIPT REDEFINES SENS-IN-READINGS.
003300         10  SENS-IN-METRIC OCCURS 6 TIMES PIC S9(04)V9(01).
003400     05  SENS-IN-PRESENCE.
003500         10  SENS-IN-PRES-FLG OCCURS 6 TIMES PIC X(01).
003600             88  SENS-IN-PRESENT         VALUE 'Y'.
003700             88  SENS-IN-ABSENT           VALUE 'N'.
003800     05  FILLER                  PIC X(06).
003900 
004000 01  WS-SENS-OUTPUT.
004100     05  SENS-OUT-READINGS.
004200         10  SENS-OUT-PM25       PIC S9(04)V9(02).
004300         10  SENS-OUT-PM10       PIC S9(04)V9(02).
004400         10  SENS-OUT-TEMPERATURE PIC S9(04)V9(02).
004500         10  SENS-OUT-HUMIDITY   PIC S9(04)V9(02).
004600         10  SENS-OUT-NOISE-DB   PIC S9(04)V9(02).
004700         10  SENS-OUT-WATER-LEVEL PIC S9(04)V9(02).
004800* SENS-OUT-BY-SUBSCRIPT REDEFINES THE SMOOTHED OUTPUT AS A
004900* TABLE, PARALLEL TO SENS-IN-BY-SUBSCRIPT ABOVE - AGAIN ALL SIX
005000* SLOTS ARE THE SAME PIC S9(04)V9(02) - 6 BYTES - TO MATCH.
005100     05  SENS-OUT-BY-SUBSCRIPT REDEFINES SENS-OUT-READINGS.
005200         10  SENS-OUT-METRIC OCCURS 6 TIMES PIC S9(04)V9(02).
005300     05  FILLER                  PIC X(08).
