000100******************************************************************
000200*  OBSREC.CPY
000300*  ENVIRONMENTAL OBSERVATION / FORECAST-POINT RECORD LAYOUT
000400*  ONE RECORD PER OBSERVATION READ BY SEIMAIN, OR PER FORECAST
000500*  POINT READ BY SEIFCST (SAME LAYOUT, CHRONOLOGICAL SERIES).
000600******************************************************************
000700*  MODIFICATION LOG
000800*  03/11/96  RMT  ORIGINAL LAYOUT FOR STATION FEED CONVERSION
000900*  08/02/97  RMT  ADDED FORECAST-FLG AND PRECISION FOR THE
001000*                 FORECAST-POINT FEED (REQUEST 97-114)
001100*  05/19/98  DKP  ADDED MISSING-CNT, CACHED-FLG, ERROR-CNT FOR
001200*                 DATA-CONFIDENCE SCORING (REQUEST 98-041)
001300*  01/06/99  DKP  Y2K - OBS-DATE CONFIRMED FULL 4-DIGIT CCYY,
001400*                 NO WINDOWING LOGIC REQUIRED IN THIS COPYBOOK
001500*  11/14/01  LWM  WIDENED LOCATION TO X(20) PER REQUEST 01-276
001600*  08/02/02  LWM  ADDED OBS-AGE-FLG SO 295-FRESHNESS CAN TELL A
001700*                 MISSING TIMESTAMP FROM A GENUINE ZERO-MINUTE
001800*                 AGE - OBS-DATA-AGE-MIN HAD NO WAY TO SAY
001900*                 "NOT PRESENT" ON ITS OWN (REQUEST 02-058)
002000******************************************************************
002100 01  WS-OBS-RECORD.
002200     05  OBS-IDENTITY.
002300         10  OBS-ID              PIC X(08).
002400         10  OBS-LOCATION        PIC X(20).
002500     05  OBS-WHEN.
002600         10  OBS-DATE            PIC 9(08).
002700         10  OBS-TIME            PIC 9(04).
002800     05  OBS-AIR-READINGS.
002900         10  OBS-PM25            PIC 9(04)V9(01).
003000         10  OBS-PM10            PIC 9(04)V9(01).
003100         10  OBS-AQI             PIC 9(03).
003200     05  OBS-THERMAL-READINGS.
003300         10  OBS-TEMPERATURE     PIC S9(03)V9(01).
003400         10  OBS-FEELS-LIKE      PIC S9(03)V9(01).
003500         10  OBS-HUMIDITY        PIC 9(03)V9(01).
003600         10  OBS-WIND-SPEED      PIC 9(03)V9(01).
003700     05  OBS-OTHER-READINGS.
003800         10  OBS-RAINFALL        PIC 9(03)V9(01).
003900         10  OBS-UV-INDEX        PIC 9(02)V9(01).
004000         10  OBS-NOISE-DB        PIC 9(03)V9(01).
004100         10  OBS-WATER-LEVEL     PIC 9(03)V9(01).
004200     05  OBS-SUBJECT.
004300         10  OBS-AGE-GROUP       PIC X(01).
004400             88  OBS-ELDERLY             VALUE 'E'.
004500             88  OBS-ADULT                VALUE 'A'.
004600         10  OBS-ACTIVITY        PIC X(01).
004700             88  OBS-ACT-REST             VALUE 'R'.
004800             88  OBS-ACT-WALKING          VALUE 'W'.
004900             88  OBS-ACT-COMMUTE          VALUE 'C'.
005000             88  OBS-ACT-OUTDOOR-WORK     VALUE 'O'.
005100             88  OBS-ACT-EXERCISE         VALUE 'X'.
005200* OBS-QUALITY-BYTE REDEFINES THE SUBJECT GROUP FOR THE OLD
005300* ONE-BYTE COMBINED AGE/ACTIVITY FEED RETIRED IN 1998 - KEPT
005400* SO A REWOUND TAPE FROM THAT ERA STILL MAPS CLEANLY.
005500     05  OBS-QUALITY-BYTE REDEFINES OBS-SUBJECT PIC X(02).
005600     05  OBS-CONFIDENCE-INPUTS.
005700         10  OBS-DATA-AGE-MIN    PIC 9(04).
005800         10  OBS-AGE-FLG         PIC X(01).
005900             88  OBS-AGE-MISSING         VALUE 'M'.
006000         10  OBS-FORECAST-FLG    PIC X(01).
006100             88  OBS-IS-FORECAST         VALUE 'F'.
006200         10  OBS-PRECISION       PIC X(01).
006300             88  OBS-PRECISION-PINNED     VALUE 'P'.
006400             88  OBS-PRECISION-CITY       VALUE 'C'.
006500             88  OBS-PRECISION-FALLBACK   VALUE 'F'.
006600         10  OBS-MISSING-CNT     PIC 9(01).
006700         10  OBS-CACHED-FLG      PIC X(01).
006800             88  OBS-IS-CACHED            VALUE 'Y'.
006900         10  OBS-ERROR-CNT       PIC 9(01).
007000     05  FILLER                  PIC X(04).
